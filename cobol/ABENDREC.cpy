000100******************************************************************
000200* ABENDREC  -  SHOP-STANDARD DUMP RECORD.  WRITTEN TO SYSOUT     *
000300*              RIGHT BEFORE WE FORCE THE S0C7 IN 1000-ABEND-RTN. *
000400*              EXPECTED-VAL/ACTUAL-VAL ARE CARRIED AS DISPLAY    *
000500*              TEXT SO ONE FIELD CAN HOLD A COUNT, AN SQLCODE,   *
000600*              OR A KEY, WHICHEVER THE CALLING PROGRAM NEEDS.    *
000700******************************************************************
000800 01  ABEND-REC.
000900     05  PARA-NAME               PIC X(20).
001000     05  ABEND-REASON            PIC X(45).
001100     05  EXPECTED-VAL            PIC X(15).
001200     05  ACTUAL-VAL              PIC X(15).
001300     05  FILLER                  PIC X(35).
