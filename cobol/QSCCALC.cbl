000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  QSCCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/89.
000700 DATE-COMPILED. 03/11/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*        TAKES A REF-BASE COUNT AND AN ALT-BASE COUNT FOR ONE
001400*        CONTEXT/TRANSITION CELL OF THE OXIDATION-ARTIFACT RUN
001500*        AND RETURNS THE ERROR-RATE AND PHRED-STYLE Q-SCORE FOR
001600*        THAT CELL.  LOG10 IS NOT AN INTRINSIC FUNCTION ON THIS
001700*        COMPILER, SO WE CARRY A SHORT MANTISSA TABLE (1.0-9.9 BY
001800*        TENTHS) AND FACTOR THE ERROR-RATE INTO MANTISSA TIMES A
001900*        POWER OF TEN BY REPEATED MULTIPLY, THE SAME WAY THE OLD
002000*        INTEREST-TABLE PROGRAMS ON THIS SHOP'S TRUST-ACCOUNTING
002100*        JOBS DID IT BEFORE THIS COMPILER HAD FUNCTION LOG10.
002200*
002300******************************************************************
002400*    DATE      BY    REQUEST    DESCRIPTION                      *
002500*    --------  ----  ---------  -------------------------------- *
002600*    03/11/89  JS    88-04412   ORIGINAL CODING                  *
002700*    07/02/91  MM    90-02915   CAPPED QSCORE AT 100.0 PER QC    *
002800*                               SPEC REVISION                    *
002900*    09/30/98  TGD   89-01107   Y2K REVIEW - NO DATE FIELDS HERE,*
003000*                               NO CHANGE REQUIRED               *
003100*    04/18/00  AK    97-00561   WIDENED MANTISSA LOOP CEILING TO *
003200*                               HANDLE ERROR-RATES DOWN TO 1E-8  *
003300*    02/14/04  MM    04-00071   WS-MANTISSA WAS STILL ONLY 6     *
003400*                               DECIMALS - RATES BELOW 1E-6 WERE *
003500*                               TRUNCATING TO ZERO ON THE MOVE   *
003600*                               BEFORE THE SHIFT LOOP RAN.       *
003700*                               WIDENED TO 8 DECIMALS TO MATCH   *
003800*                               THE 1E-8 FLOOR CLAIMED ABOVE     *
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100 WORKING-STORAGE SECTION.
005200*        LOG10 OF THE MANTISSAS 1.0 THRU 9.9, TIMES 10000, NINE
005300*        ROWS OF TEN FOUR-DIGIT VALUES APIECE.
005400 01  LOG10-MANTISSA-TABLE.
005500     05  FILLER  PIC X(40)
005600         VALUE "0000041407921139146117612041230525532788".
005700     05  FILLER  PIC X(40)
005800         VALUE "3010322234243617380239794150431444724624".
005900     05  FILLER  PIC X(40)
006000         VALUE "4771491450525185531554415563568257985911".
006100     05  FILLER  PIC X(40)
006200         VALUE "6021612862336335643565326628672168126902".
006300     05  FILLER  PIC X(40)
006400         VALUE "6990707671607243732474047482755976347709".
006500     05  FILLER  PIC X(40)
006600         VALUE "7782785379247993806281298195826183258389".
006700     05  FILLER  PIC X(40)
006800         VALUE "8451851385738633869287518808886589218976".
006900     05  FILLER  PIC X(40)
007000         VALUE "9031908591389191924392949345939594459494".
007100     05  FILLER  PIC X(40)
007200         VALUE "9542959096389685973197779823986899129956".
007300 01  LOG10-MANTISSA-TABLE-R REDEFINES LOG10-MANTISSA-TABLE.
007400     05  LOG10-ENTRY         OCCURS 90 TIMES PIC 9(4).
007500
007600 01  QSC-WORK-FIELDS.
007700     05  WS-SUM-BASES         PIC 9(10) COMP-3.
007800     05  WS-SUM-BASES-X   REDEFINES WS-SUM-BASES PIC X(06).
007900*        02/14/04 MM 04-00071 - THIS WAS ONLY 6 DECIMALS, SO ANY
008000*        ERROR-RATE BELOW 1.0E-6 TRUNCATED TO ZERO HERE BEFORE THE
008100*        SHIFT LOOP EVER RAN, DEFEATING THE 1E-8 FLOOR THE 04/18/00
008200*        CHANGE ABOVE CLAIMS TO SUPPORT.  WIDENED TO MATCH
008300*        QSC-ERROR-RATE'S OWN 8 DECIMALS.
008400     05  WS-MANTISSA          PIC 9(1)V9(8) COMP-3.
008500     05  WS-EXPONENT-CT       PIC S9(4) COMP.
008600     05  WS-TABLE-IDX         PIC 9(4) COMP.
008700     05  WS-LOG10-MANT        PIC 9(1)V9(4) COMP-3.
008800     05  WS-LOG10-FULL        PIC S9(4)V9(4) COMP-3.
008900     05  WS-RAW-QSCORE        PIC S9(5)V9(4) COMP-3.
009000     05  WS-RAW-QSCORE-D  REDEFINES WS-RAW-QSCORE PIC S9(9) COMP-3.
009100     05  FILLER               PIC X(04).
009200
009300 LINKAGE SECTION.
009400 01  QSC-CALC-REC.
009500     05  QSC-REF-BASES        PIC 9(9) COMP-3.
009600     05  QSC-ALT-BASES        PIC 9(9) COMP-3.
009700     05  QSC-ERROR-RATE       PIC 9(1)V9(8) COMP-3.
009800     05  QSC-QSCORE           PIC 9(3)V9(1) COMP-3.
009900
010000 01  RETURN-CD                PIC 9(4) COMP.
010100
010200 PROCEDURE DIVISION USING QSC-CALC-REC, RETURN-CD.
010300     MOVE ZERO TO RETURN-CD.
010400     COMPUTE WS-SUM-BASES = QSC-REF-BASES + QSC-ALT-BASES.
010500
010600     IF WS-SUM-BASES = ZERO
010700         MOVE ZERO  TO QSC-ERROR-RATE
010800         MOVE 100.0 TO QSC-QSCORE
010900         GOBACK.
011000
011100     COMPUTE QSC-ERROR-RATE ROUNDED =
011200             QSC-ALT-BASES / WS-SUM-BASES.
011300
011400     IF QSC-ERROR-RATE = ZERO
011500         MOVE 100.0 TO QSC-QSCORE
011600         GOBACK.
011700
011800     PERFORM 100-FACTOR-MANTISSA.
011900     PERFORM 200-LOOKUP-LOG10.
012000
012100     COMPUTE WS-RAW-QSCORE ROUNDED =
012200             10 * (WS-EXPONENT-CT - WS-LOG10-MANT).
012300
012400     IF WS-RAW-QSCORE > 100.0
012500         MOVE 100.0 TO QSC-QSCORE
012600     ELSE
012700         MOVE WS-RAW-QSCORE TO QSC-QSCORE.
012800
012900     GOBACK.
013000
013100 100-FACTOR-MANTISSA.
013200*        SHIFT THE ERROR-RATE LEFT BY POWERS OF TEN UNTIL IT
013300*        LANDS IN THE 1.0 - 9.9999 MANTISSA RANGE THE TABLE
013400*        COVERS; WS-EXPONENT-CT COUNTS HOW MANY SHIFTS IT TOOK.
013500     MOVE QSC-ERROR-RATE TO WS-MANTISSA.
013600     MOVE ZERO TO WS-EXPONENT-CT.
013700     PERFORM 110-SHIFT-ONE-PLACE
013800         UNTIL WS-MANTISSA >= 1.000000
013900            OR WS-EXPONENT-CT > 12.
014000
014100 110-SHIFT-ONE-PLACE.
014200     MULTIPLY 10 BY WS-MANTISSA.
014300     ADD 1 TO WS-EXPONENT-CT.
014400
014500 200-LOOKUP-LOG10.
014600*        ROUND THE MANTISSA TO THE NEAREST TENTH TO PICK THE
014700*        TABLE ROW; A MANTISSA THAT ROUNDS UP TO 10.0 IS HELD AT
014800*        THE TOP ROW OF THE TABLE RATHER THAN OVERFLOWING IT -
014900*        THE Q-SCORE ERROR THIS INTRODUCES IS WELL UNDER A TENTH
015000*        OF A POINT.
015100     COMPUTE WS-TABLE-IDX ROUNDED =
015200             ((WS-MANTISSA - 1) * 10) + 1.
015300     IF WS-TABLE-IDX > 90
015400         MOVE 90 TO WS-TABLE-IDX.
015500     IF WS-TABLE-IDX < 1
015600         MOVE 1 TO WS-TABLE-IDX.
015700
015800     COMPUTE WS-LOG10-MANT =
015900             LOG10-ENTRY(WS-TABLE-IDX) / 10000.
