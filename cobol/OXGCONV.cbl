000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  OXGCONV.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 11/03/93.
000600 DATE-COMPILED. 11/03/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM REFORMATS THE PRE-ADAPTER AND BAIT-BIAS
001300*          DETAIL FILES PRODUCED BY OXACOUNT INTO THE LAB'S OLD
001400*          "OXOG" REPORT LAYOUT, WHICH ONLY CARES ABOUT THE
001500*          8-OXO-GUANINE (C>A / G>T) TRANSITION, REPORTED ON THE
001600*          C-STRAND.  THE QC ANALYSTS STILL RUN THEIR SPREADSHEET
001700*          MACROS AGAINST THIS LAYOUT, SO IT IS KEPT AS A SECOND
001800*          PASS RATHER THAN FOLDED INTO OXACOUNT ITSELF.
001900*
002000*          BOTH DETAIL FILES ARE SMALL ENOUGH TO HOLD IN MEMORY,
002100*          SO THIS PROGRAM LOADS THEM BOTH COMPLETE BEFORE IT
002200*          DRIVES OFF THE PRE-ADAPTER TABLE PICKING OUT EVERY
002300*          FULL-CONTEXT, C-CENTERED ROW.  THE PRE-ADAPTER NUMBERS
002400*          COME STRAIGHT OFF THAT SAME CANDIDATE ROW - OXACOUNT
002500*          HAS ALREADY FOLDED THE REVERSE-COMPLEMENT STRAND'S
002600*          READING INTO ITS PRO/CON COUNTERS.  THE G-REF (BAIT-
002700*          BIAS) SIDE IS THE ONE PLACE THIS PROGRAM STILL HAS TO
002800*          DO ITS OWN ARITHMETIC, RUNNING THE MATCHING BBDETAIL
002900*          ROW'S REV-CXT COUNTS BACK THROUGH QSCCALC, SINCE
003000*          OXACOUNT NEVER STORED A Q-SCORE FOR THAT SIDE.
003100*
003200******************************************************************
003300
003400         INPUT FILE              -   OXIDATN.PADETAIL
003500         INPUT FILE              -   OXIDATN.BBDETAIL
003600
003700         OUTPUT FILE PRODUCED    -   OXIDATN.OXGMETRC
003800
003900         DUMP FILE               -   SYSOUT
004000
004100******************************************************************
004200*    DATE      BY    REQUEST    DESCRIPTION                      *
004300*    --------  ----  ---------  -------------------------------- *
004400*    11/03/93  JS    93-00456   ORIGINAL CODING - QC DEPT WANTED  *
004500*                               THE OLD REPORT LAYOUT KEPT ALIVE  *
004600*    06/21/94  JS    94-00812   ADDED MISSING-KEY ABEND - WAS     *
004700*                               WRITING A ZERO ROW INSTEAD        *
004800*    09/30/98  TGD   89-01107   Y2K REVIEW - NO DATE FIELDS IN    *
004900*                               THIS PROGRAM - NO CHANGE NEEDED   *
005000*    04/18/00  AK    97-00561   RAISED TABLE SIZES FROM 500 TO    *
005100*                               2000 ROWS FOR LARGER PANEL RUNS   *
005200*    06/02/03  MM    03-00147   NO LOGIC CHANGE - KEPT IN STEP    *
005300*                               WITH OXACOUNT'S LABEL UPDATE      *
005400*    02/14/04  MM    04-00071   BOTH LOOKUPS IN 300 WERE KEYED ON *
005500*                               A G>T ROW THAT NEVER EXISTS IN    *
005600*                               EITHER DETAIL FILE - ABENDED ON   *
005700*                               THE FIRST CANDIDATE ROW EVERY     *
005800*                               RUN.  REKEYED BOTH TO THE C>A ROW *
005900*                               AT THE RC CONTEXT.  ALSO CORRECTED*
006000*                               THREE FD RECORD LENGTHS THAT WERE *
006100*                               5 BYTES SHORT OF THE REAL RECORD  *
006200*    02/21/04  MM    04-00099   04-00071 ABOVE DID NOT FIX IT -   *
006300*                               STILL KEYED BOTH LOOKUPS OFF THE  *
006400*                               RC CONTEXT STRING, WHICH CAN NEVER*
006500*                               MATCH (CONTEXT CENTER ALWAYS      *
006600*                               EQUALS REF BASE, AND THE RC OF A  *
006700*                               C IS ALWAYS A G - NO ROW LIKE     *
006800*                               THAT EXISTS).  STILL ABENDED ON   *
006900*                               EVERY RUN.  REWROTE 300 TO PULL   *
007000*                               THE PRE-ADAPTER NUMBERS OFF THE   *
007100*                               CANDIDATE ROW ITSELF (OXACOUNT    *
007200*                               ALREADY FOLDS THE RC READING IN   *
007300*                               THERE - NO LOOKUP NEEDED) AND TO  *
007400*                               RUN THE BAIT-BIAS ROW'S REV-CXT   *
007500*                               COUNTS THROUGH QSCCALC FOR THE    *
007600*                               G-REF SIDE INSTEAD OF A SECOND    *
007700*                               TABLE SEARCH.  ALSO FOUND TWO     *
007800*                               REDEFINES LEFT AT THE OLD RECORD  *
007900*                               LENGTHS FROM 04-00071 AND FIXED   *
008000*                               THOSE TOO.                       *
008100******************************************************************
008200
008300 ENVIRONMENT DIVISION.
008400 CONFIGURATION SECTION.
008500 SOURCE-COMPUTER. IBM-390.
008600 OBJECT-COMPUTER. IBM-390.
008700 SPECIAL-NAMES.
008800     C01 IS TOP-OF-FORM.
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100     SELECT SYSOUT
009200     ASSIGN TO UT-S-SYSOUT
009300       ORGANIZATION IS SEQUENTIAL.
009400
009500     SELECT PADETAIL-FILE
009600     ASSIGN TO UT-S-PADETL
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS OFCODE.
009900
010000     SELECT BBDETAIL-FILE
010100     ASSIGN TO UT-S-BBDETL
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS OFCODE.
010400
010500     SELECT OXGMETRC-FILE
010600     ASSIGN TO UT-S-OXGMET
010700       ACCESS MODE IS SEQUENTIAL
010800       FILE STATUS IS OFCODE.
010900
011000 DATA DIVISION.
011100 FILE SECTION.
011200 FD  SYSOUT
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 130 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS SYSOUT-REC.
011800 01  SYSOUT-REC  PIC X(130).
011900
012000 FD  PADETAIL-FILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300*        02/14/04 MM 04-00071 - WAS DECLARED 123, 5 SHORT OF THE
012400*        ACTUAL RECORD (WS-PADETAIL-REC CARRIES A TRAILING FILLER
012500*        LIKE EVERY OTHER RECORD IN THE SHOP) - HARMLESS TODAY
012600*        ONLY BECAUSE THE SHORTFALL LANDS IN THAT FILLER.
012700     RECORD CONTAINS 128 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS PADETAIL-REC-DATA.
013000 01  PADETAIL-REC-DATA  PIC X(128).
013100
013200 FD  BBDETAIL-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500*        02/14/04 MM 04-00071 - SAME CORRECTION AS PADETAIL-FILE
013600*        ABOVE, SAME REASON.
013700     RECORD CONTAINS 128 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS BBDETAIL-REC-DATA.
014000 01  BBDETAIL-REC-DATA  PIC X(128).
014100
014200 FD  OXGMETRC-FILE
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500*        02/14/04 MM 04-00071 - WAS DECLARED 152, 5 SHORT OF
014600*        WS-OXGMETRC-REC'S ACTUAL LENGTH - HARMLESS TODAY ONLY
014700*        BECAUSE THE SHORTFALL LANDS IN THE TRAILING FILLER.
014800     RECORD CONTAINS 157 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS OXGMETRC-REC-DATA.
015100 01  OXGMETRC-REC-DATA  PIC X(157).
015200
015300** QSAM FILE
015400 WORKING-STORAGE SECTION.
015500
015600 01  FILE-STATUS-CODES.
015700     05  OFCODE                  PIC X(2).
015800         88 CODE-OK          VALUE SPACES.
015900     05  FILLER                  PIC X(05).
016000
016100 01  WS-PADETAIL-REC.
016200     05  PD-SAMPLE-ALIAS         PIC X(40).
016300     05  PD-LIBRARY              PIC X(30).
016400     05  PD-CONTEXT              PIC X(03).
016500     05  PD-REF-BASE             PIC X(01).
016600     05  PD-ALT-BASE             PIC X(01).
016700     05  PD-PRO-REF-BASES        PIC 9(9) COMP-3.
016800     05  PD-PRO-ALT-BASES        PIC 9(9) COMP-3.
016900     05  PD-CON-REF-BASES        PIC 9(9) COMP-3.
017000     05  PD-CON-ALT-BASES        PIC 9(9) COMP-3.
017100     05  PD-ERROR-RATE           PIC 9(1)V9(8) COMP-3.
017200     05  PD-QSCORE               PIC 9(3)V9(1) COMP-3.
017300     05  PD-ARTIFACT-NAME        PIC X(20).
017400     05  FILLER                  PIC X(05).
017500 01  WS-PADETAIL-REC-R REDEFINES WS-PADETAIL-REC.
017600*        02/14/04 MM 04-00071 - WAS X(123), LEFT OVER FROM BEFORE
017700*        THE FILLER WAS ADDED ABOVE - NOW MATCHES THE FULL RECORD.
017800     05  PD-RAW-TEXT             PIC X(128).
017900
018000 01  WS-BBDETAIL-REC.
018100     05  BD-SAMPLE-ALIAS         PIC X(40).
018200     05  BD-LIBRARY              PIC X(30).
018300     05  BD-CONTEXT              PIC X(03).
018400     05  BD-REF-BASE             PIC X(01).
018500     05  BD-ALT-BASE             PIC X(01).
018600     05  BD-FWD-CXT-REF-BASES    PIC 9(9) COMP-3.
018700     05  BD-FWD-CXT-ALT-BASES    PIC 9(9) COMP-3.
018800     05  BD-REV-CXT-REF-BASES    PIC 9(9) COMP-3.
018900     05  BD-REV-CXT-ALT-BASES    PIC 9(9) COMP-3.
019000     05  BD-ERROR-RATE           PIC 9(1)V9(8) COMP-3.
019100     05  BD-QSCORE               PIC 9(3)V9(1) COMP-3.
019200     05  BD-ARTIFACT-NAME        PIC X(20).
019300     05  FILLER                  PIC X(05).
019400
019500 01  WS-OXGMETRC-REC.
019600     05  OG-SAMPLE-ALIAS           PIC X(40).
019700     05  OG-LIBRARY                PIC X(30).
019800     05  OG-CONTEXT                PIC X(03).
019900     05  OG-TOTAL-SITES            PIC 9(9) COMP-3.
020000     05  OG-TOTAL-BASES            PIC 9(9) COMP-3.
020100     05  OG-REF-TOTAL-BASES        PIC 9(9) COMP-3.
020200     05  OG-REF-NONOXO-BASES       PIC 9(9) COMP-3.
020300     05  OG-REF-OXO-BASES          PIC 9(9) COMP-3.
020400     05  OG-ALT-NONOXO-BASES       PIC 9(9) COMP-3.
020500     05  OG-ALT-OXO-BASES          PIC 9(9) COMP-3.
020600     05  OG-OXIDATION-ERROR-RATE   PIC 9(1)V9(8) COMP-3.
020700     05  OG-OXIDATION-Q            PIC 9(3)V9(1) COMP-3.
020800     05  OG-C-REF-REF-BASES        PIC 9(9) COMP-3.
020900     05  OG-G-REF-REF-BASES        PIC 9(9) COMP-3.
021000     05  OG-C-REF-ALT-BASES        PIC 9(9) COMP-3.
021100     05  OG-G-REF-ALT-BASES        PIC 9(9) COMP-3.
021200     05  OG-C-REF-OXO-ERROR-RATE   PIC 9(1)V9(8) COMP-3.
021300     05  OG-C-REF-OXO-Q            PIC 9(3)V9(1) COMP-3.
021400     05  OG-G-REF-OXO-ERROR-RATE   PIC 9(1)V9(8) COMP-3.
021500     05  OG-G-REF-OXO-Q            PIC 9(3)V9(1) COMP-3.
021600     05  FILLER                    PIC X(05).
021700 01  WS-OXGMETRC-REC-R REDEFINES WS-OXGMETRC-REC.
021800*        02/14/04 MM 04-00071 - SAME CORRECTION AS PD-RAW-TEXT
021900*        ABOVE - WAS X(152), NOW MATCHES THE FULL RECORD.
022000     05  OG-RAW-TEXT               PIC X(157).
022100
022200*        BOTH DETAIL FILES LOADED COMPLETE - RAISED FROM 500 TO
022300*        2000 ROWS IN 2000, SEE CHANGE LOG.
022400 01  PA-TABLE.
022500     05  PA-ROW-CT               PIC 9(4) COMP VALUE ZERO.
022600     05  PA-ROW OCCURS 2000 TIMES INDEXED BY PA-IDX.
022700         10  PAT-SAMPLE-ALIAS    PIC X(40).
022800         10  PAT-LIBRARY         PIC X(30).
022900         10  PAT-CONTEXT         PIC X(03).
023000         10  PAT-CONTEXT-R   REDEFINES PAT-CONTEXT.
023100             15 PAT-CXT-BYTE     OCCURS 3 TIMES PIC X(01).
023200         10  PAT-REF-BASE        PIC X(01).
023300         10  PAT-ALT-BASE        PIC X(01).
023400         10  PAT-PRO-REF-BASES   PIC 9(9) COMP-3.
023500         10  PAT-PRO-ALT-BASES   PIC 9(9) COMP-3.
023600         10  PAT-CON-REF-BASES   PIC 9(9) COMP-3.
023700         10  PAT-CON-ALT-BASES   PIC 9(9) COMP-3.
023800         10  PAT-ERROR-RATE      PIC 9(1)V9(8) COMP-3.
023900         10  PAT-QSCORE          PIC 9(3)V9(1) COMP-3.
024000         10  PAT-ARTIFACT-NAME   PIC X(20).
024100         10  PAT-DONE-SW         PIC X(01).
024200         10  FILLER              PIC X(05).
024300
024400 01  BB-TABLE.
024500     05  BB-ROW-CT               PIC 9(4) COMP VALUE ZERO.
024600     05  BB-ROW OCCURS 2000 TIMES INDEXED BY BB-IDX.
024700         10  BBT-SAMPLE-ALIAS       PIC X(40).
024800         10  BBT-LIBRARY            PIC X(30).
024900         10  BBT-CONTEXT            PIC X(03).
025000         10  BBT-REF-BASE           PIC X(01).
025100         10  BBT-ALT-BASE           PIC X(01).
025200         10  BBT-FWD-CXT-REF-BASES  PIC 9(9) COMP-3.
025300         10  BBT-FWD-CXT-ALT-BASES  PIC 9(9) COMP-3.
025400         10  BBT-REV-CXT-REF-BASES  PIC 9(9) COMP-3.
025500         10  BBT-REV-CXT-ALT-BASES  PIC 9(9) COMP-3.
025600         10  BBT-ERROR-RATE         PIC 9(1)V9(8) COMP-3.
025700         10  BBT-QSCORE             PIC 9(3)V9(1) COMP-3.
025800         10  BBT-ARTIFACT-NAME      PIC X(20).
025900         10  FILLER                 PIC X(05).
026000
026100 01  QSC-CALC-REC.
026200*        02/21/04 MM 04-00099 - ADDED SO 300 CAN DERIVE THE G-REF
026300*        SIDE'S OWN ERROR-RATE/Q-SCORE FROM THE REV-CXT COUNTS
026400*        ALREADY CARRIED ON THE FORWARD BAIT-BIAS ROW - SEE 300.
026500     05  QSC-REF-BASES           PIC 9(9) COMP-3.
026600     05  QSC-ALT-BASES           PIC 9(9) COMP-3.
026700     05  QSC-ERROR-RATE          PIC 9(1)V9(8) COMP-3.
026800     05  QSC-QSCORE              PIC 9(3)V9(1) COMP-3.
026900 01  COUNTERS-AND-ACCUMULATORS.
027000     05 OXGMETRC-RECS-WRITTEN    PIC 9(7) COMP.
027100     05 WS-SCAN-IDX              PIC S9(4) COMP.
027200     05 WS-MARK-IDX              PIC S9(4) COMP.
027300     05 WS-LK-IDX                PIC S9(4) COMP.
027400     05 WS-LK-FOUND-IDX          PIC S9(4) COMP.
027500     05 CALC-CALL-RET-CODE       PIC S9(4) COMP.
027600     05 FILLER                   PIC X(05).
027700
027800 01  MISC-WS-FLDS.
027900     05 WS-OUT-LIBRARY           PIC X(30).
028000     05 WS-OUT-CONTEXT           PIC X(03).
028100     05 WS-LK-LIBRARY            PIC X(30).
028200     05 WS-LK-CONTEXT            PIC X(03).
028300     05 WS-LK-REF                PIC X(01).
028400     05 WS-LK-ALT                PIC X(01).
028500     05 WS-LK-FOUND-SW           PIC X(01).
028600     05 FILLER                   PIC X(05).
028700
028800 01  FLAGS-AND-SWITCHES.
028900     05 PADETAIL-EOF-SW          PIC X(01) VALUE "N".
029000         88 PADETAIL-AT-EOF  VALUE "Y".
029100     05 BBDETAIL-EOF-SW          PIC X(01) VALUE "N".
029200         88 BBDETAIL-AT-EOF  VALUE "Y".
029300     05 FILLER                   PIC X(05).
029400
029500 COPY ABENDREC.
029600** QSAM FILE
029700
029800 77  ZERO-VAL                    PIC 9 VALUE ZERO.
029900 77  ONE-VAL                     PIC 9 VALUE 1.
030000
030100 PROCEDURE DIVISION.
030200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030300     PERFORM 100-MAINLINE THRU 100-EXIT
030400         VARYING WS-SCAN-IDX FROM 1 BY 1
030500         UNTIL WS-SCAN-IDX > PA-ROW-CT.
030600     PERFORM 900-CLEANUP THRU 900-EXIT.
030700     MOVE +0 TO RETURN-CODE.
030800     GOBACK.
030900
031000 000-HOUSEKEEPING.
031100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
031200     DISPLAY "******** BEGIN JOB OXGCONV ********".
031300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
031400     MOVE ZERO TO PA-ROW-CT BB-ROW-CT.
031500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
031600     PERFORM 050-LOAD-PREADAPT-TABLE THRU 050-EXIT.
031700     PERFORM 060-LOAD-BAITBIAS-TABLE THRU 060-EXIT.
031800     CLOSE PADETAIL-FILE.
031900     CLOSE BBDETAIL-FILE.
032000     IF PA-ROW-CT = ZERO
032100         MOVE "EMPTY PRE-ADAPTER DETAIL FILE" TO ABEND-REASON
032200         GO TO 1000-ABEND-RTN.
032300 000-EXIT.
032400     EXIT.
032500
032600 050-LOAD-PREADAPT-TABLE.
032700     MOVE "050-LOAD-PREADAPT-TABLE" TO PARA-NAME.
032800     PERFORM 055-READ-ONE-PADETAIL THRU 055-EXIT
032900         UNTIL PADETAIL-AT-EOF.
033000 050-EXIT.
033100     EXIT.
033200
033300 055-READ-ONE-PADETAIL.
033400     READ PADETAIL-FILE INTO WS-PADETAIL-REC
033500         AT END MOVE "Y" TO PADETAIL-EOF-SW
033600         GO TO 055-EXIT
033700     END-READ.
033800     ADD 1 TO PA-ROW-CT.
033900     MOVE PD-SAMPLE-ALIAS  TO PAT-SAMPLE-ALIAS(PA-ROW-CT).
034000     MOVE PD-LIBRARY       TO PAT-LIBRARY(PA-ROW-CT).
034100     MOVE PD-CONTEXT       TO PAT-CONTEXT(PA-ROW-CT).
034200     MOVE PD-REF-BASE      TO PAT-REF-BASE(PA-ROW-CT).
034300     MOVE PD-ALT-BASE      TO PAT-ALT-BASE(PA-ROW-CT).
034400     MOVE PD-PRO-REF-BASES TO PAT-PRO-REF-BASES(PA-ROW-CT).
034500     MOVE PD-PRO-ALT-BASES TO PAT-PRO-ALT-BASES(PA-ROW-CT).
034600     MOVE PD-CON-REF-BASES TO PAT-CON-REF-BASES(PA-ROW-CT).
034700     MOVE PD-CON-ALT-BASES TO PAT-CON-ALT-BASES(PA-ROW-CT).
034800     MOVE PD-ERROR-RATE    TO PAT-ERROR-RATE(PA-ROW-CT).
034900     MOVE PD-QSCORE        TO PAT-QSCORE(PA-ROW-CT).
035000     MOVE PD-ARTIFACT-NAME TO PAT-ARTIFACT-NAME(PA-ROW-CT).
035100     MOVE "N"              TO PAT-DONE-SW(PA-ROW-CT).
035200 055-EXIT.
035300     EXIT.
035400
035500 060-LOAD-BAITBIAS-TABLE.
035600     MOVE "060-LOAD-BAITBIAS-TABLE" TO PARA-NAME.
035700     PERFORM 065-READ-ONE-BBDETAIL THRU 065-EXIT
035800         UNTIL BBDETAIL-AT-EOF.
035900 060-EXIT.
036000     EXIT.
036100
036200 065-READ-ONE-BBDETAIL.
036300     READ BBDETAIL-FILE INTO WS-BBDETAIL-REC
036400         AT END MOVE "Y" TO BBDETAIL-EOF-SW
036500         GO TO 065-EXIT
036600     END-READ.
036700     ADD 1 TO BB-ROW-CT.
036800     MOVE BD-SAMPLE-ALIAS      TO BBT-SAMPLE-ALIAS(BB-ROW-CT).
036900     MOVE BD-LIBRARY           TO BBT-LIBRARY(BB-ROW-CT).
037000     MOVE BD-CONTEXT           TO BBT-CONTEXT(BB-ROW-CT).
037100     MOVE BD-REF-BASE          TO BBT-REF-BASE(BB-ROW-CT).
037200     MOVE BD-ALT-BASE          TO BBT-ALT-BASE(BB-ROW-CT).
037300     MOVE BD-FWD-CXT-REF-BASES TO BBT-FWD-CXT-REF-BASES(BB-ROW-CT).
037400     MOVE BD-FWD-CXT-ALT-BASES TO BBT-FWD-CXT-ALT-BASES(BB-ROW-CT).
037500     MOVE BD-REV-CXT-REF-BASES TO BBT-REV-CXT-REF-BASES(BB-ROW-CT).
037600     MOVE BD-REV-CXT-ALT-BASES TO BBT-REV-CXT-ALT-BASES(BB-ROW-CT).
037700     MOVE BD-ERROR-RATE        TO BBT-ERROR-RATE(BB-ROW-CT).
037800     MOVE BD-QSCORE            TO BBT-QSCORE(BB-ROW-CT).
037900     MOVE BD-ARTIFACT-NAME     TO BBT-ARTIFACT-NAME(BB-ROW-CT).
038000 065-EXIT.
038100     EXIT.
038200
038300 100-MAINLINE.
038400     MOVE "100-MAINLINE" TO PARA-NAME.
038500******** A CANDIDATE OUTPUT CONTEXT IS A FULL (NO-N) CONTEXT ON
038600******** A ROW WHOSE REFERENCE BASE IS C, NOT YET REPORTED FOR
038700******** THIS LIBRARY.
038800     IF PAT-REF-BASE(WS-SCAN-IDX) = "C"
038900        AND PAT-CXT-BYTE(WS-SCAN-IDX, 1) NOT = "N"
039000        AND PAT-CXT-BYTE(WS-SCAN-IDX, 3) NOT = "N"
039100        AND PAT-DONE-SW(WS-SCAN-IDX) = "N"
039200         MOVE PAT-LIBRARY(WS-SCAN-IDX) TO WS-OUT-LIBRARY
039300         MOVE PAT-CONTEXT(WS-SCAN-IDX) TO WS-OUT-CONTEXT
039400         PERFORM 200-MARK-CONTEXT-DONE THRU 200-EXIT
039500         PERFORM 300-BUILD-OXOG-ROW THRU 300-EXIT.
039600 100-EXIT.
039700     EXIT.
039800
039900 200-MARK-CONTEXT-DONE.
040000     PERFORM 210-MARK-ONE-ROW THRU 210-EXIT
040100         VARYING WS-MARK-IDX FROM 1 BY 1
040200         UNTIL WS-MARK-IDX > PA-ROW-CT.
040300 200-EXIT.
040400     EXIT.
040500
040600 210-MARK-ONE-ROW.
040700     IF PAT-LIBRARY(WS-MARK-IDX) = WS-OUT-LIBRARY
040800        AND PAT-CONTEXT(WS-MARK-IDX) = WS-OUT-CONTEXT
040900         MOVE "Y" TO PAT-DONE-SW(WS-MARK-IDX).
041000 210-EXIT.
041100     EXIT.
041200
041300 300-BUILD-OXOG-ROW.
041400     MOVE "300-BUILD-OXOG-ROW" TO PARA-NAME.
041500
041600******** PRE-ADAPTER SOURCE ROW - 02/21/04 MM 04-00099 REWRITE.
041700******** THE PRIOR TWO FIXES BOTH STILL SEARCHED PADETAIL BY THE
041800******** REVERSE-COMPLEMENT CONTEXT STRING, BUT A C-CENTERED
041900******** CANDIDATE'S RC CONTEXT IS ALWAYS G-CENTERED, AND PADETAIL
042000******** NEVER CARRIES A ROW WHOSE CONTEXT CENTER ISN'T ITS OWN
042100******** REF BASE (OXACOUNT 712/720 ONLY DERIVES A ROW WHEN
042200******** AC-REF-BASE = WS-TRN-REF) - SO *NO* CONTEXT-STRING MATCH
042300******** AGAINST THE RC CONTEXT CAN EVER SUCCEED, REGARDLESS OF
042400******** WHAT REF/ALT IS SEARCHED FOR.  THE REAL ANSWER IS THAT
042500******** OXACOUNT'S OWN 716/720 ALREADY FOLDED THE RC CONTEXT'S
042600******** READING INTO *THIS* CANDIDATE'S PRO/CON COUNTERS (CELLS
042700******** 3 AND 4 OF THE FOUR-CELL LOOKUP ARE TAKEN AT THE RC
042800******** CONTEXT) - SO THE CANDIDATE ROW WE ARE ALREADY SITTING ON
042900******** AT WS-SCAN-IDX *IS* THE PRE-ADAPTER SOURCE ROW.  NO
043000******** SEPARATE LOOKUP IS NEEDED OR POSSIBLE.
043100     MOVE PAT-SAMPLE-ALIAS(WS-SCAN-IDX) TO OG-SAMPLE-ALIAS.
043200     MOVE WS-OUT-LIBRARY                TO OG-LIBRARY.
043300     MOVE WS-OUT-CONTEXT                TO OG-CONTEXT.
043400     MOVE ZERO                          TO OG-TOTAL-SITES.
043500     COMPUTE OG-TOTAL-BASES =
043600             PAT-PRO-REF-BASES(WS-SCAN-IDX)
043700           + PAT-PRO-ALT-BASES(WS-SCAN-IDX)
043800           + PAT-CON-REF-BASES(WS-SCAN-IDX)
043900           + PAT-CON-ALT-BASES(WS-SCAN-IDX).
044000     COMPUTE OG-REF-TOTAL-BASES =
044100             PAT-PRO-REF-BASES(WS-SCAN-IDX)
044200           + PAT-CON-REF-BASES(WS-SCAN-IDX).
044300     MOVE PAT-CON-REF-BASES(WS-SCAN-IDX) TO OG-REF-NONOXO-BASES.
044400     MOVE PAT-PRO-REF-BASES(WS-SCAN-IDX) TO OG-REF-OXO-BASES.
044500     MOVE PAT-CON-ALT-BASES(WS-SCAN-IDX) TO OG-ALT-NONOXO-BASES.
044600     MOVE PAT-PRO-ALT-BASES(WS-SCAN-IDX) TO OG-ALT-OXO-BASES.
044700     MOVE PAT-ERROR-RATE(WS-SCAN-IDX) TO OG-OXIDATION-ERROR-RATE.
044800     MOVE PAT-QSCORE(WS-SCAN-IDX)     TO OG-OXIDATION-Q.
044900
045000******** BAIT-BIAS FORWARD ROW - THE C>A ROW AT THE OUTPUT
045100******** CONTEXT ITSELF
045200     MOVE WS-OUT-LIBRARY TO WS-LK-LIBRARY.
045300     MOVE WS-OUT-CONTEXT TO WS-LK-CONTEXT.
045400     MOVE "C"            TO WS-LK-REF.
045500     MOVE "A"            TO WS-LK-ALT.
045600     PERFORM 320-FIND-BB-ROW THRU 320-EXIT.
045700     IF WS-LK-FOUND-SW NOT = "Y"
045800         MOVE "** MISSING BAIT-BIAS KEY FOR OXOG ROW" TO
045900             ABEND-REASON
046000         MOVE WS-OUT-CONTEXT TO EXPECTED-VAL
046100         GO TO 1000-ABEND-RTN.
046200
046300     MOVE BBT-FWD-CXT-REF-BASES(WS-LK-FOUND-IDX) TO OG-C-REF-REF-BASES.
046400     MOVE BBT-REV-CXT-REF-BASES(WS-LK-FOUND-IDX) TO OG-G-REF-REF-BASES.
046500     MOVE BBT-FWD-CXT-ALT-BASES(WS-LK-FOUND-IDX) TO OG-C-REF-ALT-BASES.
046600     MOVE BBT-REV-CXT-ALT-BASES(WS-LK-FOUND-IDX) TO OG-G-REF-ALT-BASES.
046700     MOVE BBT-ERROR-RATE(WS-LK-FOUND-IDX) TO OG-C-REF-OXO-ERROR-RATE.
046800     MOVE BBT-QSCORE(WS-LK-FOUND-IDX)     TO OG-C-REF-OXO-Q.
046900
047000******** G-REF (REVERSE-CONTEXT) SIDE - 02/21/04 MM 04-00099
047100******** REWRITE.  THE SAME STRUCTURAL PROBLEM AS THE PRE-ADAPTER
047200******** LOOKUP ABOVE MADE THE OLD SECOND BB-TABLE SEARCH
047300******** UNSATISFIABLE (BBDETAIL NEVER CARRIES A G-CENTERED
047400******** CONTEXT EITHER).  THE REV-CXT BASE COUNTS ARE ALREADY ON
047500******** *THIS SAME* FORWARD ROW (OXACOUNT 740 COMPUTES
047600******** BB-REV-CXT-REF/ALT-BASES FROM THE RC-CONTEXT CELLS OF THE
047700******** SAME FOUR-CELL LOOKUP) - THE ROW JUST NEVER HAD ITS OWN
047800******** ERROR-RATE/Q-SCORE COMPUTED FROM THEM, SINCE OXACOUNT'S
047900******** OWN BB-ERROR-RATE/BB-QSCORE ARE DERIVED FROM THE
048000******** FWD-CXT COUNTS ONLY.  RUN THOSE REV-CXT COUNTS THROUGH
048100******** QSCCALC HERE TO GET THE G-REF SIDE'S OWN NUMBERS.
048200     MOVE BBT-REV-CXT-REF-BASES(WS-LK-FOUND-IDX) TO QSC-REF-BASES.
048300     MOVE BBT-REV-CXT-ALT-BASES(WS-LK-FOUND-IDX) TO QSC-ALT-BASES.
048400     CALL 'QSCCALC' USING QSC-CALC-REC, CALC-CALL-RET-CODE.
048500     IF CALC-CALL-RET-CODE NOT = ZERO
048600         MOVE "** NON-ZERO RETURN-CODE FROM QSCCALC" TO
048700             ABEND-REASON
048800         GO TO 1000-ABEND-RTN.
048900     MOVE QSC-ERROR-RATE TO OG-G-REF-OXO-ERROR-RATE.
049000     MOVE QSC-QSCORE     TO OG-G-REF-OXO-Q.
049100
049200     WRITE OXGMETRC-REC-DATA FROM WS-OXGMETRC-REC.
049300     ADD 1 TO OXGMETRC-RECS-WRITTEN.
049400 300-EXIT.
049500     EXIT.
049600
049700 320-FIND-BB-ROW.
049800     MOVE "N" TO WS-LK-FOUND-SW.
049900     MOVE ZERO TO WS-LK-FOUND-IDX.
050000     PERFORM 325-SCAN-ONE-BB-ROW THRU 325-EXIT
050100         VARYING WS-LK-IDX FROM 1 BY 1
050200         UNTIL WS-LK-IDX > BB-ROW-CT OR WS-LK-FOUND-SW = "Y".
050300 320-EXIT.
050400     EXIT.
050500
050600 325-SCAN-ONE-BB-ROW.
050700     IF BBT-LIBRARY(WS-LK-IDX) = WS-LK-LIBRARY
050800        AND BBT-CONTEXT(WS-LK-IDX) = WS-LK-CONTEXT
050900        AND BBT-REF-BASE(WS-LK-IDX) = WS-LK-REF
051000        AND BBT-ALT-BASE(WS-LK-IDX) = WS-LK-ALT
051100         MOVE "Y" TO WS-LK-FOUND-SW
051200         MOVE WS-LK-IDX TO WS-LK-FOUND-IDX.
051300 325-EXIT.
051400     EXIT.
051500
051600 800-OPEN-FILES.
051700     MOVE "800-OPEN-FILES" TO PARA-NAME.
051800     OPEN INPUT PADETAIL-FILE, BBDETAIL-FILE.
051900     OPEN OUTPUT OXGMETRC-FILE, SYSOUT.
052000 800-EXIT.
052100     EXIT.
052200
052300 900-CLEANUP.
052400     MOVE "900-CLEANUP" TO PARA-NAME.
052500     CLOSE OXGMETRC-FILE, SYSOUT.
052600     DISPLAY "** PRE-ADAPTER ROWS LOADED **".
052700     DISPLAY PA-ROW-CT.
052800     DISPLAY "** BAIT-BIAS ROWS LOADED **".
052900     DISPLAY BB-ROW-CT.
053000     DISPLAY "** OXOG-METRIC ROWS WRITTEN **".
053100     DISPLAY OXGMETRC-RECS-WRITTEN.
053200     DISPLAY "******** NORMAL END OF JOB OXGCONV ********".
053300 900-EXIT.
053400     EXIT.
053500
053600 1000-ABEND-RTN.
053700     WRITE SYSOUT-REC FROM ABEND-REC.
053800     CLOSE OXGMETRC-FILE, SYSOUT.
053900     DISPLAY "*** ABNORMAL END OF JOB-OXGCONV ***" UPON CONSOLE.
054000     DIVIDE ZERO-VAL INTO ONE-VAL.
