000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  OXACOUNT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 05/14/92.
000600 DATE-COMPILED. 05/14/92.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE SORTED BASE-CALL DETAIL FILE
001300*          COMING OFF THE SEQUENCING LAB'S ALIGNMENT PIPELINE AND
001400*          BUILDS THE PRE-ADAPTER AND BAIT-BIAS OXIDATION-ARTIFACT
001500*          METRICS THE LAB DIRECTOR'S OFFICE USES TO FLAG BAD
001600*          LIBRARY PREPS (MOSTLY 8-OXO-GUANINE DAMAGE AND
001700*          CYTOSINE DEAMINATION).
001800*
001900*          EVERY ACCEPTED BASE CALL IS BUCKETED BY ITS 3-BYTE
002000*          REFERENCE CONTEXT AND BY THE REFERENCE-TO-CALLED-BASE
002100*          TRANSITION, AND TALLIED INTO STRAND/READ-PAIR COUNTERS
002200*          AT FOUR CONTEXT GRANULARITIES (FULL CONTEXT, LEADING
002300*          HALF, TRAILING HALF, AND NO CONTEXT AT ALL).  INPUT
002400*          IS ASSUMED ALREADY SCREENED FOR QUALITY/MAPPING/
002500*          DUPLICATE/DBSNP BY THE UPSTREAM PIPELINE AND SORTED
002600*          BY LIBRARY.
002700*
002800*          AT EACH LIBRARY BREAK THE PROGRAM DERIVES THE DETAIL
002900*          AND SUMMARY ROWS FOR ALL SIX TRACKED TRANSITIONS
003000*          (C>A, C>G, C>T, A>C, A>G, A>T) AND WRITES FOUR OUTPUT
003100*          FILES.
003200*
003300******************************************************************
003400
003500         INPUT FILE              -   OXIDATN.OXIBASE
003600
003700         OUTPUT FILE PRODUCED    -   OXIDATN.PADETAIL
003800         OUTPUT FILE PRODUCED    -   OXIDATN.PASUMRY
003900         OUTPUT FILE PRODUCED    -   OXIDATN.BBDETAIL
004000         OUTPUT FILE PRODUCED    -   OXIDATN.BBSUMRY
004100
004200         DUMP FILE               -   SYSOUT
004300
004400******************************************************************
004500*    DATE      BY    REQUEST    DESCRIPTION                      *
004600*    --------  ----  ---------  -------------------------------- *
004700*    05/14/92  JS    92-01834   ORIGINAL CODING                  *
004800*    11/03/93  JS    93-00456   ADDED BAIT-BIAS FILES - LAB HAD  *
004900*                               BEEN RUNNING THEM THROUGH A      *
005000*                               SEPARATE SHELL SCRIPT            *
005100*    02/19/95  MM    94-02207   FIXED CONTEXT VALIDATION - WAS   *
005200*                               COMPARING WRONG BYTE OF CONTEXT  *
005300*    08/08/96  TGD   96-00981   SWITCHED ZERO-CONTEXT CHECK TO   *
005400*                               ABEND PER QC DEPT REQUEST - WAS  *
005500*                               SILENTLY SKIPPING THE ROW        *
005600*    09/30/98  TGD   89-01107   Y2K REVIEW - WS-DATE IS 6-BYTE   *
005700*                               YYMMDD, DISPLAY ONLY, NO STORED  *
005800*                               DATE COMPARISONS - NO CHANGE     *
005900*                               REQUIRED FOR THIS PROGRAM        *
006000*    04/18/00  AK    97-00561   RAISED ALIGNMENT-COUNTS-TABLE    *
006100*                               FROM 300 TO 600 ROWS - LARGER    *
006200*                               PANEL RUNS WERE FILLING IT       *
006300*    11/14/01  AK    01-03315   DEFAULTED SAMPLE-ALIAS TO THE    *
006400*                               LIBRARY NAME - UPSTREAM FEED     *
006500*                               DOES NOT CARRY A SEPARATE ALIAS  *
006600*    06/02/03  MM    03-00147   ADDED DEAMINATION LABEL FOR      *
006700*                               C>T / G>A PER SME REVIEW         *
006800*    02/14/04  MM    04-00071   BAIT-BIAS SUMMARY FILE WAS BEING *
006900*                               BUILT FROM THE PRE-ADAPTER ROWS' *
007000*                               WORST/TOTAL FIELDS - GAVE THE    *
007100*                               SAME NUMBERS TO BOTH SUMMARY     *
007200*                               FILES.  NOW TRACKS BAIT-BIAS OWN *
007300*                               ROLLUP SEPARATELY - SEE 730      *
007400*    02/21/04  MM    04-00088   PADETAIL/BBDETAIL RECORDS HAD NO *
007500*                               TRAILING FILLER AND RAN 5 BYTES  *
007600*                               SHORT OF OXGCONV'S COPY OF THE   *
007700*                               SAME LAYOUT - WIDENED BOTH TO    *
007800*                               128 TO MATCH                    *
007900*    03/02/04  MM    04-00103   DROPPED TRN-SEQ FROM THE         *
008000*                               TRANSITION TABLE - NOTHING EVER  *
008100*                               READ IT, AND THE SUBSCRIPT 550   *
008200*                               ALREADY WALKS THE TABLE WITH THE *
008300*                               SAME ORDINAL                     *
008400******************************************************************
008500
008600 ENVIRONMENT DIVISION.
008700 CONFIGURATION SECTION.
008800 SOURCE-COMPUTER. IBM-390.
008900 OBJECT-COMPUTER. IBM-390.
009000 SPECIAL-NAMES.
009100     C01 IS TOP-OF-FORM.
009200 INPUT-OUTPUT SECTION.
009300 FILE-CONTROL.
009400     SELECT SYSOUT
009500     ASSIGN TO UT-S-SYSOUT
009600       ORGANIZATION IS SEQUENTIAL.
009700
009800     SELECT OXIBASE-FILE
009900     ASSIGN TO UT-S-OXIBASE
010000       ACCESS MODE IS SEQUENTIAL
010100       FILE STATUS IS OFCODE.
010200
010300     SELECT PADETAIL-FILE
010400     ASSIGN TO UT-S-PADETL
010500       ACCESS MODE IS SEQUENTIAL
010600       FILE STATUS IS OFCODE.
010700
010800     SELECT PASUMRY-FILE
010900     ASSIGN TO UT-S-PASUMY
011000       ACCESS MODE IS SEQUENTIAL
011100       FILE STATUS IS OFCODE.
011200
011300     SELECT BBDETAIL-FILE
011400     ASSIGN TO UT-S-BBDETL
011500       ACCESS MODE IS SEQUENTIAL
011600       FILE STATUS IS OFCODE.
011700
011800     SELECT BBSUMRY-FILE
011900     ASSIGN TO UT-S-BBSUMY
012000       ACCESS MODE IS SEQUENTIAL
012100       FILE STATUS IS OFCODE.
012200
012300 DATA DIVISION.
012400 FILE SECTION.
012500 FD  SYSOUT
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 130 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS SYSOUT-REC.
013100 01  SYSOUT-REC  PIC X(130).
013200
013300****** THIS FILE IS PASSED IN FROM THE ALIGNMENT PIPELINE
013400****** ONE ROW PER ACCEPTED BASE CALL, SORTED BY LIBRARY
013500 FD  OXIBASE-FILE
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 43 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS OXI-BASE-CALL-REC-DATA.
014100 01  OXI-BASE-CALL-REC-DATA  PIC X(43).
014200
014300 FD  PADETAIL-FILE
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE STANDARD
014600*        02/21/04 MM 04-00088 - WIDENED FROM 123 TO 128 TO COVER
014700*        THE TRAILING FILLER ADDED TO WS-PADETAIL-REC BELOW.
014800     RECORD CONTAINS 128 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS PADETAIL-REC-DATA.
015100 01  PADETAIL-REC-DATA  PIC X(128).
015200
015300 FD  PASUMRY-FILE
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 113 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS PASUMRY-REC-DATA.
015900 01  PASUMRY-REC-DATA  PIC X(113).
016000
016100 FD  BBDETAIL-FILE
016200     RECORDING MODE IS F
016300     LABEL RECORDS ARE STANDARD
016400*        02/21/04 MM 04-00088 - SAME CORRECTION AS PADETAIL-FILE
016500*        ABOVE, SAME REASON.
016600     RECORD CONTAINS 128 CHARACTERS
016700     BLOCK CONTAINS 0 RECORDS
016800     DATA RECORD IS BBDETAIL-REC-DATA.
016900 01  BBDETAIL-REC-DATA  PIC X(128).
017000
017100 FD  BBSUMRY-FILE
017200     RECORDING MODE IS F
017300     LABEL RECORDS ARE STANDARD
017400     RECORD CONTAINS 113 CHARACTERS
017500     BLOCK CONTAINS 0 RECORDS
017600     DATA RECORD IS BBSUMRY-REC-DATA.
017700 01  BBSUMRY-REC-DATA  PIC X(113).
017800
017900** QSAM FILE
018000 WORKING-STORAGE SECTION.
018100
018200 01  FILE-STATUS-CODES.
018300     05  OFCODE                  PIC X(2).
018400         88 CODE-OK          VALUE SPACES.
018500
018600 COPY OXIBASE.
018700** QSAM FILE
018800
018900 01  WS-PADETAIL-REC.
019000     05  PA-SAMPLE-ALIAS         PIC X(40).
019100     05  PA-LIBRARY              PIC X(30).
019200     05  PA-CONTEXT              PIC X(03).
019300     05  PA-REF-BASE             PIC X(01).
019400     05  PA-ALT-BASE             PIC X(01).
019500     05  PA-PRO-REF-BASES        PIC 9(9) COMP-3.
019600     05  PA-PRO-ALT-BASES        PIC 9(9) COMP-3.
019700     05  PA-CON-REF-BASES        PIC 9(9) COMP-3.
019800     05  PA-CON-ALT-BASES        PIC 9(9) COMP-3.
019900     05  PA-ERROR-RATE           PIC 9(1)V9(8) COMP-3.
020000     05  PA-QSCORE               PIC 9(3)V9(1) COMP-3.
020100     05  PA-ARTIFACT-NAME        PIC X(20).
020200     05  FILLER                  PIC X(05).
020300
020400 01  WS-PASUMRY-REC.
020500     05  PS-SAMPLE-ALIAS         PIC X(40).
020600     05  PS-LIBRARY              PIC X(30).
020700     05  PS-REF-BASE             PIC X(01).
020800     05  PS-ALT-BASE             PIC X(01).
020900     05  PS-TOTAL-QSCORE         PIC 9(3)V9(1) COMP-3.
021000     05  PS-WORST-CXT            PIC X(03).
021100     05  PS-WORST-CXT-QSCORE     PIC 9(3)V9(1) COMP-3.
021200     05  PS-WORST-PRE-CXT        PIC X(03).
021300     05  PS-WORST-PRE-CXT-QSCORE PIC 9(3)V9(1) COMP-3.
021400     05  PS-WORST-POST-CXT       PIC X(03).
021500     05  PS-WORST-POST-CXT-QSCR  PIC 9(3)V9(1) COMP-3.
021600     05  PS-ARTIFACT-NAME        PIC X(20).
021700
021800 01  WS-BBDETAIL-REC.
021900     05  BB-SAMPLE-ALIAS         PIC X(40).
022000     05  BB-LIBRARY              PIC X(30).
022100     05  BB-CONTEXT              PIC X(03).
022200     05  BB-REF-BASE             PIC X(01).
022300     05  BB-ALT-BASE             PIC X(01).
022400     05  BB-FWD-CXT-REF-BASES    PIC 9(9) COMP-3.
022500     05  BB-FWD-CXT-ALT-BASES    PIC 9(9) COMP-3.
022600     05  BB-REV-CXT-REF-BASES    PIC 9(9) COMP-3.
022700     05  BB-REV-CXT-ALT-BASES    PIC 9(9) COMP-3.
022800     05  BB-ERROR-RATE           PIC 9(1)V9(8) COMP-3.
022900     05  BB-QSCORE               PIC 9(3)V9(1) COMP-3.
023000     05  BB-ARTIFACT-NAME        PIC X(20).
023100     05  FILLER                  PIC X(05).
023200
023300 01  WS-BBSUMRY-REC.
023400     05  BS-SAMPLE-ALIAS         PIC X(40).
023500     05  BS-LIBRARY              PIC X(30).
023600     05  BS-REF-BASE             PIC X(01).
023700     05  BS-ALT-BASE             PIC X(01).
023800     05  BS-TOTAL-QSCORE         PIC 9(3)V9(1) COMP-3.
023900     05  BS-WORST-CXT            PIC X(03).
024000     05  BS-WORST-CXT-QSCORE     PIC 9(3)V9(1) COMP-3.
024100     05  BS-WORST-PRE-CXT        PIC X(03).
024200     05  BS-WORST-PRE-CXT-QSCORE PIC 9(3)V9(1) COMP-3.
024300     05  BS-WORST-POST-CXT       PIC X(03).
024400     05  BS-WORST-POST-CXT-QSCR  PIC 9(3)V9(1) COMP-3.
024500     05  BS-ARTIFACT-NAME        PIC X(20).
024600
024700*        THE FOUR GRANULARITIES ARE KEPT AS ONE PHYSICAL CONTEXT
024800*        FIELD PER WORK AREA, WALKED ONE BYTE AT A TIME THROUGH
024900*        THESE REDEFINES SO THE COUNTING PARAGRAPH NEVER HAS TO
025000*        TOUCH STRING-HANDLING VERBS - JUST MOVES BYTE TO BYTE.
025100 01  WS-CONTEXT-WORK-AREAS.
025200     05  WS-FULL-CXT             PIC X(03).
025300     05  WS-FULL-CXT-R       REDEFINES WS-FULL-CXT.
025400         10  WS-FULL-CXT-BYTE    OCCURS 3 TIMES PIC X(01).
025500     05  WS-LEAD-CXT             PIC X(03).
025600     05  WS-LEAD-CXT-R       REDEFINES WS-LEAD-CXT.
025700         10  WS-LEAD-CXT-BYTE    OCCURS 3 TIMES PIC X(01).
025800     05  WS-TRAIL-CXT            PIC X(03).
025900     05  WS-TRAIL-CXT-R      REDEFINES WS-TRAIL-CXT.
026000         10  WS-TRAIL-CXT-BYTE   OCCURS 3 TIMES PIC X(01).
026100     05  WS-ZERO-CXT             PIC X(03).
026200     05  WS-ZERO-CXT-R       REDEFINES WS-ZERO-CXT.
026300         10  WS-ZERO-CXT-BYTE    OCCURS 3 TIMES PIC X(01).
026400     05  WS-RC-CXT               PIC X(03).
026500     05  WS-CUR-CXT              PIC X(03).
026600     05  WS-KEY-CONTEXT          PIC X(03).
026700
026800*        THE SIX TRANSITIONS THIS SHOP TRACKS - REFERENCE BASE
026900*        IS ALWAYS A OR C, THE G/T SIDE IS COVERED BY WALKING
027000*        THE REVERSE-COMPLEMENT STRAND INSTEAD OF DOUBLING THE
027100*        TABLE.
027200*        03/02/04 MM 04-00103 - THE THIRD BYTE OF EACH ENTRY USED
027300*        TO CARRY A 1-6 SEQUENCE DIGIT (TRN-SEQ) THAT NO PARAGRAPH
027400*        EVER READ - WS-TRN-SUB ALREADY IS THE ENTRY'S ORDINAL
027500*        POSITION WHEN 550 WALKS THE TABLE, SO THE DIGIT NEVER
027600*        TOLD US ANYTHING THE SUBSCRIPT DIDN'T.  DROPPED IT.
027700 01  TRANSITION-TABLE.
027800     05  FILLER  PIC X(02) VALUE "CA".
027900     05  FILLER  PIC X(02) VALUE "CG".
028000     05  FILLER  PIC X(02) VALUE "CT".
028100     05  FILLER  PIC X(02) VALUE "AC".
028200     05  FILLER  PIC X(02) VALUE "AG".
028300     05  FILLER  PIC X(02) VALUE "AT".
028400 01  TRANSITION-TABLE-R REDEFINES TRANSITION-TABLE.
028500     05  TRN-ENTRY               OCCURS 6 TIMES.
028600         10  TRN-REF-BASE        PIC X(01).
028700         10  TRN-ALT-BASE        PIC X(01).
028800
028900*        THE FOUR VARIANT CODES DRIVEN IN TURN FOR EVERY
029000*        TRANSITION AT EACH LIBRARY BREAK.
029100 01  VARIANT-CODE-TABLE.
029200     05  FILLER  PIC X(01) VALUE "F".
029300     05  FILLER  PIC X(01) VALUE "L".
029400     05  FILLER  PIC X(01) VALUE "T".
029500     05  FILLER  PIC X(01) VALUE "Z".
029600 01  VARIANT-CODE-TABLE-R REDEFINES VARIANT-CODE-TABLE.
029700     05  VARIANT-CODE            OCCURS 4 TIMES PIC X(01).
029800
029900*        ONE CELL PER (GRANULARITY, CONTEXT, REF-BASE, ALT-BASE)
030000*        SEEN SO FAR FOR THE CURRENT LIBRARY.  RAISED FROM 300 TO
030100*        600 ROWS IN 2000 - SEE CHANGE LOG.
030200 01  ALIGNMENT-COUNTS-TABLE.
030300     05  AC-ROW-CT               PIC 9(4) COMP VALUE ZERO.
030400     05  AC-CELL OCCURS 600 TIMES.
030500         10  AC-VARIANT          PIC X(01).
030600             88  AC-FULL-CXT         VALUE "F".
030700             88  AC-LEAD-CXT         VALUE "L".
030800             88  AC-TRAIL-CXT        VALUE "T".
030900             88  AC-ZERO-CXT         VALUE "Z".
031000         10  AC-CONTEXT          PIC X(03).
031100         10  AC-REF-BASE         PIC X(01).
031200         10  AC-ALT-BASE         PIC X(01).
031300         10  AC-R1-POS           PIC 9(9) COMP-3.
031400         10  AC-R1-NEG           PIC 9(9) COMP-3.
031500         10  AC-R2-POS           PIC 9(9) COMP-3.
031600         10  AC-R2-NEG           PIC 9(9) COMP-3.
031700         10  AC-DONE-SW          PIC X(01).
031800
031900*        HOLDS THE FOUR COUNTER SETS (FWD-REF, FWD-ALT, REV-REF,
032000*        REV-ALT) LOOKED UP FOR ONE CONTEXT BEFORE THE PRO/CON
032100*        AND FWD/REV ARITHMETIC RUNS.
032200 01  WS-4CELL-RESULTS.
032300     05  WS-4CELL OCCURS 4 TIMES.
032400         10  WS-4C-R1-POS        PIC 9(9) COMP-3.
032500         10  WS-4C-R1-NEG        PIC 9(9) COMP-3.
032600         10  WS-4C-R2-POS        PIC 9(9) COMP-3.
032700         10  WS-4C-R2-NEG        PIC 9(9) COMP-3.
032800
032900 01  QSC-CALC-REC.
033000     05  QSC-REF-BASES           PIC 9(9) COMP-3.
033100     05  QSC-ALT-BASES           PIC 9(9) COMP-3.
033200     05  QSC-ERROR-RATE          PIC 9(1)V9(8) COMP-3.
033300     05  QSC-QSCORE              PIC 9(3)V9(1) COMP-3.
033400
033500 01  COUNTERS-AND-ACCUMULATORS.
033600     05 RECORDS-READ             PIC 9(9) COMP.
033700     05 PADETAIL-RECS-WRITTEN    PIC 9(7) COMP.
033800     05 PASUMRY-RECS-WRITTEN     PIC 9(7) COMP.
033900     05 BBDETAIL-RECS-WRITTEN    PIC 9(7) COMP.
034000     05 BBSUMRY-RECS-WRITTEN     PIC 9(7) COMP.
034100     05 CALC-CALL-RET-CODE       PIC S9(4) COMP.
034200     05 WS-ZERO-ROW-CT           PIC 9(2) COMP.
034300     05 WS-TRN-SUB               PIC 9(2) COMP.
034400     05 WS-VAR-SUB               PIC 9(2) COMP.
034500     05 WS-SCAN-SUB              PIC S9(4) COMP.
034600     05 WS-RESET-SUB             PIC S9(4) COMP.
034700     05 WS-MARK-SUB              PIC S9(4) COMP.
034800     05 WS-LK-SUB                PIC S9(4) COMP.
034900     05 WS-CELL-SUB              PIC S9(4) COMP.
035000     05 WS-FOUND-SUB             PIC S9(4) COMP.
035100
035200 01  MISC-WS-FLDS.
035300     05 WS-DATE                  PIC 9(06).
035400     05 WS-TRN-REF               PIC X(01).
035500     05 WS-TRN-ALT               PIC X(01).
035600     05 WS-TRN-REF-COMP          PIC X(01).
035700     05 WS-TRN-ALT-COMP          PIC X(01).
035800     05 WS-ARTIFACT-NAME         PIC X(20).
035900     05 WS-SAMPLE-ALIAS          PIC X(40).
036000     05 WS-CURR-LIBRARY          PIC X(30).
036100     05 WS-KEY-REF               PIC X(01).
036200     05 WS-KEY-ALT               PIC X(01).
036300     05 WS-VARIANT-SW            PIC X(01).
036400     05 WS-FOUND-SW              PIC X(01).
036500     05 WS-LK-VARIANT            PIC X(01).
036600     05 WS-LK-CONTEXT            PIC X(03).
036700     05 WS-LK-REF                PIC X(01).
036800     05 WS-LK-ALT                PIC X(01).
036900     05 WS-LK-R1-POS             PIC 9(9) COMP-3.
037000     05 WS-LK-R1-NEG             PIC 9(9) COMP-3.
037100     05 WS-LK-R2-POS             PIC 9(9) COMP-3.
037200     05 WS-LK-R2-NEG             PIC 9(9) COMP-3.
037300     05 WS-CMP-BASE-IN           PIC X(01).
037400     05 WS-CMP-BASE-OUT          PIC X(01).
037500     05 WS-TOTAL-QSCORE          PIC 9(3)V9(1) COMP-3.
037600     05 WS-WORST-CXT             PIC X(03).
037700     05 WS-WORST-CXT-Q           PIC 9(3)V9(1) COMP-3.
037800     05 WS-WORST-PRE-CXT         PIC X(03).
037900     05 WS-WORST-PRE-Q           PIC 9(3)V9(1) COMP-3.
038000     05 WS-WORST-POST-CXT        PIC X(03).
038100     05 WS-WORST-POST-Q          PIC 9(3)V9(1) COMP-3.
038200*        02/14/04 MM 04-00071 - BAIT-BIAS SUMMARY WAS BEING
038300*        BUILT FROM THE PRE-ADAPTER WORST/TOTAL FIELDS ABOVE.
038400*        BB-QSCORE NEEDS ITS OWN ROLLUP FIELDS - SEE 730.
038500     05 WS-BB-TOTAL-QSCORE       PIC 9(3)V9(1) COMP-3.
038600     05 WS-BB-WORST-CXT          PIC X(03).
038700     05 WS-BB-WORST-CXT-Q        PIC 9(3)V9(1) COMP-3.
038800     05 WS-BB-WORST-PRE-CXT      PIC X(03).
038900     05 WS-BB-WORST-PRE-Q        PIC 9(3)V9(1) COMP-3.
039000     05 WS-BB-WORST-POST-CXT     PIC X(03).
039100     05 WS-BB-WORST-POST-Q       PIC 9(3)V9(1) COMP-3.
039200
039300 01  FLAGS-AND-SWITCHES.
039400     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
039500         88 NO-MORE-DATA VALUE "N".
039600
039700 COPY ABENDREC.
039800** QSAM FILE
039900
040000 77  ZERO-VAL                    PIC 9 VALUE ZERO.
040100 77  ONE-VAL                     PIC 9 VALUE 1.
040200
040300 PROCEDURE DIVISION.
040400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
040500     PERFORM 100-MAINLINE THRU 100-EXIT
040600             UNTIL NO-MORE-DATA.
040700     PERFORM 999-CLEANUP THRU 999-EXIT.
040800     MOVE +0 TO RETURN-CODE.
040900     GOBACK.
041000
041100 000-HOUSEKEEPING.
041200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
041300     DISPLAY "******** BEGIN JOB OXACOUNT ********".
041400     ACCEPT  WS-DATE FROM DATE.
041500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
041600     MOVE ZERO TO AC-ROW-CT.
041700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
041800     PERFORM 900-READ-OXIBASE THRU 900-EXIT.
041900     IF NO-MORE-DATA
042000         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
042100         GO TO 1000-ABEND-RTN.
042200     MOVE OXI-LIBRARY TO WS-CURR-LIBRARY.
042300 000-EXIT.
042400     EXIT.
042500
042600 100-MAINLINE.
042700     MOVE "100-MAINLINE" TO PARA-NAME.
042800     IF OXI-LIBRARY NOT = WS-CURR-LIBRARY
042900         PERFORM 600-LIBRARY-BREAK THRU 600-EXIT
043000         MOVE OXI-LIBRARY TO WS-CURR-LIBRARY.
043100
043200     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
043300     PERFORM 500-COUNT-BASE-CALL THRU 500-EXIT.
043400     PERFORM 900-READ-OXIBASE THRU 900-EXIT.
043500 100-EXIT.
043600     EXIT.
043700
043800 300-FIELD-EDITS.
043900     MOVE "300-FIELD-EDITS" TO PARA-NAME.
044000******** THE CENTER BYTE OF THE CONTEXT MUST ALWAYS BE THE
044100******** REFERENCE BASE OF THE CALL - A MISMATCH MEANS THE
044200******** UPSTREAM EXTRACT IS CORRUPT, SO WE ABEND RATHER THAN
044300******** SILENTLY MISCOUNT.
044400     MOVE OXI-CONTEXT TO WS-FULL-CXT.
044500     IF WS-FULL-CXT-BYTE(2) NOT = OXI-REF-BASE
044600         MOVE "** CONTEXT CENTER BYTE NOT EQUAL TO REF-BASE" TO
044700             ABEND-REASON
044800         MOVE OXI-CONTEXT  TO EXPECTED-VAL
044900         MOVE OXI-REF-BASE TO ACTUAL-VAL
045000         GO TO 1000-ABEND-RTN.
045100 300-EXIT.
045200     EXIT.
045300
045400 500-COUNT-BASE-CALL.
045500     MOVE "500-COUNT-BASE-CALL" TO PARA-NAME.
045600     MOVE OXI-REF-BASE    TO WS-KEY-REF.
045700     MOVE OXI-CALLED-BASE TO WS-KEY-ALT.
045800
045900     MOVE OXI-CONTEXT TO WS-FULL-CXT.
046000     MOVE WS-FULL-CXT-BYTE(1) TO WS-LEAD-CXT-BYTE(1).
046100     MOVE WS-FULL-CXT-BYTE(2) TO WS-LEAD-CXT-BYTE(2).
046200     MOVE "N"                 TO WS-LEAD-CXT-BYTE(3).
046300     MOVE "N"                 TO WS-TRAIL-CXT-BYTE(1).
046400     MOVE WS-FULL-CXT-BYTE(2) TO WS-TRAIL-CXT-BYTE(2).
046500     MOVE WS-FULL-CXT-BYTE(3) TO WS-TRAIL-CXT-BYTE(3).
046600     MOVE "N"                 TO WS-ZERO-CXT-BYTE(1).
046700     MOVE WS-FULL-CXT-BYTE(2) TO WS-ZERO-CXT-BYTE(2).
046800     MOVE "N"                 TO WS-ZERO-CXT-BYTE(3).
046900
047000     MOVE "F" TO WS-VARIANT-SW.
047100     MOVE WS-FULL-CXT TO WS-KEY-CONTEXT.
047200     PERFORM 520-FIND-OR-ADD-CELL THRU 520-EXIT.
047300     PERFORM 550-SELECT-STRAND-CELL THRU 550-EXIT.
047400
047500     MOVE "L" TO WS-VARIANT-SW.
047600     MOVE WS-LEAD-CXT TO WS-KEY-CONTEXT.
047700     PERFORM 520-FIND-OR-ADD-CELL THRU 520-EXIT.
047800     PERFORM 550-SELECT-STRAND-CELL THRU 550-EXIT.
047900
048000     MOVE "T" TO WS-VARIANT-SW.
048100     MOVE WS-TRAIL-CXT TO WS-KEY-CONTEXT.
048200     PERFORM 520-FIND-OR-ADD-CELL THRU 520-EXIT.
048300     PERFORM 550-SELECT-STRAND-CELL THRU 550-EXIT.
048400
048500     MOVE "Z" TO WS-VARIANT-SW.
048600     MOVE WS-ZERO-CXT TO WS-KEY-CONTEXT.
048700     PERFORM 520-FIND-OR-ADD-CELL THRU 520-EXIT.
048800     PERFORM 550-SELECT-STRAND-CELL THRU 550-EXIT.
048900 500-EXIT.
049000     EXIT.
049100
049200 520-FIND-OR-ADD-CELL.
049300     MOVE "N" TO WS-FOUND-SW.
049400     MOVE ZERO TO WS-FOUND-SUB.
049500     PERFORM 525-SCAN-ONE-CELL THRU 525-EXIT
049600         VARYING WS-LK-SUB FROM 1 BY 1
049700         UNTIL WS-LK-SUB > AC-ROW-CT OR WS-FOUND-SW = "Y".
049800
049900     IF WS-FOUND-SW = "Y"
050000         MOVE WS-FOUND-SUB TO WS-CELL-SUB
050100     ELSE
050200         ADD 1 TO AC-ROW-CT
050300         MOVE AC-ROW-CT TO WS-CELL-SUB
050400         MOVE WS-VARIANT-SW  TO AC-VARIANT(WS-CELL-SUB)
050500         MOVE WS-KEY-CONTEXT TO AC-CONTEXT(WS-CELL-SUB)
050600         MOVE WS-KEY-REF     TO AC-REF-BASE(WS-CELL-SUB)
050700         MOVE WS-KEY-ALT     TO AC-ALT-BASE(WS-CELL-SUB)
050800         MOVE ZERO TO AC-R1-POS(WS-CELL-SUB)
050900                      AC-R1-NEG(WS-CELL-SUB)
051000                      AC-R2-POS(WS-CELL-SUB)
051100                      AC-R2-NEG(WS-CELL-SUB)
051200         MOVE "N" TO AC-DONE-SW(WS-CELL-SUB).
051300 520-EXIT.
051400     EXIT.
051500
051600 525-SCAN-ONE-CELL.
051700     IF AC-VARIANT(WS-LK-SUB)  = WS-VARIANT-SW
051800        AND AC-CONTEXT(WS-LK-SUB) = WS-KEY-CONTEXT
051900        AND AC-REF-BASE(WS-LK-SUB) = WS-KEY-REF
052000        AND AC-ALT-BASE(WS-LK-SUB) = WS-KEY-ALT
052100         MOVE "Y" TO WS-FOUND-SW
052200         MOVE WS-LK-SUB TO WS-FOUND-SUB.
052300 525-EXIT.
052400     EXIT.
052500
052600 530-LOOKUP-CELL.
052700     MOVE ZERO TO WS-LK-R1-POS WS-LK-R1-NEG
052800                  WS-LK-R2-POS WS-LK-R2-NEG.
052900     MOVE "N" TO WS-FOUND-SW.
053000     PERFORM 535-SCAN-FOR-LOOKUP THRU 535-EXIT
053100         VARYING WS-LK-SUB FROM 1 BY 1
053200         UNTIL WS-LK-SUB > AC-ROW-CT OR WS-FOUND-SW = "Y".
053300 530-EXIT.
053400     EXIT.
053500
053600 535-SCAN-FOR-LOOKUP.
053700     IF AC-VARIANT(WS-LK-SUB)  = WS-LK-VARIANT
053800        AND AC-CONTEXT(WS-LK-SUB) = WS-LK-CONTEXT
053900        AND AC-REF-BASE(WS-LK-SUB) = WS-LK-REF
054000        AND AC-ALT-BASE(WS-LK-SUB) = WS-LK-ALT
054100         MOVE AC-R1-POS(WS-LK-SUB) TO WS-LK-R1-POS
054200         MOVE AC-R1-NEG(WS-LK-SUB) TO WS-LK-R1-NEG
054300         MOVE AC-R2-POS(WS-LK-SUB) TO WS-LK-R2-POS
054400         MOVE AC-R2-NEG(WS-LK-SUB) TO WS-LK-R2-NEG
054500         MOVE "Y" TO WS-FOUND-SW.
054600 535-EXIT.
054700     EXIT.
054800
054900 550-SELECT-STRAND-CELL.
055000     EVALUATE TRUE
055100         WHEN OXI-IS-READ-TWO AND OXI-IS-NEG-STRAND
055200             ADD 1 TO AC-R2-NEG(WS-CELL-SUB)
055300         WHEN OXI-IS-READ-TWO
055400             ADD 1 TO AC-R2-POS(WS-CELL-SUB)
055500         WHEN OXI-IS-NEG-STRAND
055600             ADD 1 TO AC-R1-NEG(WS-CELL-SUB)
055700         WHEN OTHER
055800             ADD 1 TO AC-R1-POS(WS-CELL-SUB)
055900     END-EVALUATE.
056000 550-EXIT.
056100     EXIT.
056200
056300 600-LIBRARY-BREAK.
056400     MOVE "600-LIBRARY-BREAK" TO PARA-NAME.
056500     MOVE WS-CURR-LIBRARY TO WS-SAMPLE-ALIAS.
056600     PERFORM 700-DERIVE-DETAIL-ROWS THRU 700-EXIT
056700         VARYING WS-TRN-SUB FROM 1 BY 1 UNTIL WS-TRN-SUB > 6.
056800     MOVE ZERO TO AC-ROW-CT.
056900 600-EXIT.
057000     EXIT.
057100
057200 700-DERIVE-DETAIL-ROWS.
057300     MOVE "700-DERIVE-DETAIL-ROWS" TO PARA-NAME.
057400     MOVE TRN-REF-BASE(WS-TRN-SUB) TO WS-TRN-REF.
057500     MOVE TRN-ALT-BASE(WS-TRN-SUB) TO WS-TRN-ALT.
057600     PERFORM 760-ARTIFACT-NAME THRU 760-EXIT.
057700
057800     MOVE ZERO  TO WS-ZERO-ROW-CT.
057900     MOVE 999.9 TO WS-WORST-CXT-Q WS-WORST-PRE-Q WS-WORST-POST-Q.
058000     MOVE 999.9 TO WS-BB-WORST-CXT-Q WS-BB-WORST-PRE-Q
058100                   WS-BB-WORST-POST-Q.
058200     MOVE SPACES TO WS-WORST-CXT WS-WORST-PRE-CXT WS-WORST-POST-CXT.
058300     MOVE SPACES TO WS-BB-WORST-CXT WS-BB-WORST-PRE-CXT
058400                    WS-BB-WORST-POST-CXT.
058500
058600     PERFORM 705-PROCESS-ONE-VARIANT THRU 705-EXIT
058700         VARYING WS-VAR-SUB FROM 1 BY 1 UNTIL WS-VAR-SUB > 4.
058800
058900     PERFORM 780-BUILD-SUMMARY-ROW THRU 780-EXIT.
059000 700-EXIT.
059100     EXIT.
059200
059300 705-PROCESS-ONE-VARIANT.
059400     MOVE VARIANT-CODE(WS-VAR-SUB) TO WS-VARIANT-SW.
059500     PERFORM 710-RESET-DONE-FLAGS THRU 710-EXIT.
059600     PERFORM 712-SCAN-CONTEXTS THRU 712-EXIT
059700         VARYING WS-SCAN-SUB FROM 1 BY 1
059800         UNTIL WS-SCAN-SUB > AC-ROW-CT.
059900 705-EXIT.
060000     EXIT.
060100
060200 710-RESET-DONE-FLAGS.
060300     PERFORM 711-RESET-ONE-FLAG THRU 711-EXIT
060400         VARYING WS-RESET-SUB FROM 1 BY 1
060500         UNTIL WS-RESET-SUB > AC-ROW-CT.
060600 710-EXIT.
060700     EXIT.
060800
060900 711-RESET-ONE-FLAG.
061000     MOVE "N" TO AC-DONE-SW(WS-RESET-SUB).
061100 711-EXIT.
061200     EXIT.
061300
061400 712-SCAN-CONTEXTS.
061500     IF AC-VARIANT(WS-SCAN-SUB) = WS-VARIANT-SW
061600        AND AC-REF-BASE(WS-SCAN-SUB) = WS-TRN-REF
061700        AND (AC-ALT-BASE(WS-SCAN-SUB) = WS-TRN-REF
061800             OR AC-ALT-BASE(WS-SCAN-SUB) = WS-TRN-ALT)
061900        AND AC-DONE-SW(WS-SCAN-SUB) = "N"
062000         MOVE AC-CONTEXT(WS-SCAN-SUB) TO WS-CUR-CXT
062100         PERFORM 714-MARK-CONTEXT-DONE THRU 714-EXIT
062200         PERFORM 716-LOOKUP-FOUR-CELLS THRU 716-EXIT
062300         PERFORM 720-BUILD-PREADAPT-DETAIL THRU 720-EXIT
062400         PERFORM 740-BUILD-BAITBIAS-DETAIL THRU 740-EXIT
062500         PERFORM 730-TRACK-WORST THRU 730-EXIT.
062600 712-EXIT.
062700     EXIT.
062800
062900 714-MARK-CONTEXT-DONE.
063000     PERFORM 715-MARK-ONE-ROW THRU 715-EXIT
063100         VARYING WS-MARK-SUB FROM 1 BY 1
063200         UNTIL WS-MARK-SUB > AC-ROW-CT.
063300 714-EXIT.
063400     EXIT.
063500
063600 715-MARK-ONE-ROW.
063700     IF AC-VARIANT(WS-MARK-SUB) = WS-VARIANT-SW
063800        AND AC-CONTEXT(WS-MARK-SUB) = WS-CUR-CXT
063900         MOVE "Y" TO AC-DONE-SW(WS-MARK-SUB).
064000 715-EXIT.
064100     EXIT.
064200
064300 716-LOOKUP-FOUR-CELLS.
064400     CALL 'RCOMPLMT' USING WS-CUR-CXT, WS-RC-CXT.
064500
064600     MOVE WS-TRN-REF TO WS-CMP-BASE-IN.
064700     PERFORM 770-COMPLEMENT-BASE THRU 770-EXIT.
064800     MOVE WS-CMP-BASE-OUT TO WS-TRN-REF-COMP.
064900
065000     MOVE WS-TRN-ALT TO WS-CMP-BASE-IN.
065100     PERFORM 770-COMPLEMENT-BASE THRU 770-EXIT.
065200     MOVE WS-CMP-BASE-OUT TO WS-TRN-ALT-COMP.
065300
065400*        CELL 1 - FWD-REF (THE REF>REF COUNTER AT THIS CONTEXT)
065500     MOVE WS-VARIANT-SW TO WS-LK-VARIANT.
065600     MOVE WS-CUR-CXT    TO WS-LK-CONTEXT.
065700     MOVE WS-TRN-REF    TO WS-LK-REF.
065800     MOVE WS-TRN-REF    TO WS-LK-ALT.
065900     PERFORM 530-LOOKUP-CELL THRU 530-EXIT.
066000     MOVE WS-LK-R1-POS TO WS-4C-R1-POS(1).
066100     MOVE WS-LK-R1-NEG TO WS-4C-R1-NEG(1).
066200     MOVE WS-LK-R2-POS TO WS-4C-R2-POS(1).
066300     MOVE WS-LK-R2-NEG TO WS-4C-R2-NEG(1).
066400
066500*        CELL 2 - FWD-ALT (THE REF>ALT COUNTER AT THIS CONTEXT)
066600     MOVE WS-TRN-ALT TO WS-LK-ALT.
066700     PERFORM 530-LOOKUP-CELL THRU 530-EXIT.
066800     MOVE WS-LK-R1-POS TO WS-4C-R1-POS(2).
066900     MOVE WS-LK-R1-NEG TO WS-4C-R1-NEG(2).
067000     MOVE WS-LK-R2-POS TO WS-4C-R2-POS(2).
067100     MOVE WS-LK-R2-NEG TO WS-4C-R2-NEG(2).
067200
067300*        CELL 3 - REV-REF, AT THE REVERSE-COMPLEMENT CONTEXT
067400     MOVE WS-RC-CXT       TO WS-LK-CONTEXT.
067500     MOVE WS-TRN-REF-COMP TO WS-LK-REF.
067600     MOVE WS-TRN-REF-COMP TO WS-LK-ALT.
067700     PERFORM 530-LOOKUP-CELL THRU 530-EXIT.
067800     MOVE WS-LK-R1-POS TO WS-4C-R1-POS(3).
067900     MOVE WS-LK-R1-NEG TO WS-4C-R1-NEG(3).
068000     MOVE WS-LK-R2-POS TO WS-4C-R2-POS(3).
068100     MOVE WS-LK-R2-NEG TO WS-4C-R2-NEG(3).
068200
068300*        CELL 4 - REV-ALT, AT THE REVERSE-COMPLEMENT CONTEXT
068400     MOVE WS-TRN-ALT-COMP TO WS-LK-ALT.
068500     PERFORM 530-LOOKUP-CELL THRU 530-EXIT.
068600     MOVE WS-LK-R1-POS TO WS-4C-R1-POS(4).
068700     MOVE WS-LK-R1-NEG TO WS-4C-R1-NEG(4).
068800     MOVE WS-LK-R2-POS TO WS-4C-R2-POS(4).
068900     MOVE WS-LK-R2-NEG TO WS-4C-R2-NEG(4).
069000 716-EXIT.
069100     EXIT.
069200
069300 720-BUILD-PREADAPT-DETAIL.
069400     MOVE "720-BUILD-PREADAPT-DETAIL" TO PARA-NAME.
069500     COMPUTE PA-PRO-REF-BASES = WS-4C-R1-POS(1) + WS-4C-R2-NEG(1)
069600                               + WS-4C-R1-NEG(3) + WS-4C-R2-POS(3).
069700     COMPUTE PA-PRO-ALT-BASES = WS-4C-R1-POS(2) + WS-4C-R2-NEG(2)
069800                               + WS-4C-R1-NEG(4) + WS-4C-R2-POS(4).
069900     COMPUTE PA-CON-REF-BASES = WS-4C-R1-NEG(1) + WS-4C-R2-POS(1)
070000                               + WS-4C-R1-POS(3) + WS-4C-R2-NEG(3).
070100     COMPUTE PA-CON-ALT-BASES = WS-4C-R1-NEG(2) + WS-4C-R2-POS(2)
070200                               + WS-4C-R1-POS(4) + WS-4C-R2-NEG(4).
070300
070400     MOVE PA-PRO-REF-BASES TO QSC-REF-BASES.
070500     MOVE PA-PRO-ALT-BASES TO QSC-ALT-BASES.
070600     CALL 'QSCCALC' USING QSC-CALC-REC, CALC-CALL-RET-CODE.
070700     IF CALC-CALL-RET-CODE NOT = ZERO
070800         MOVE "** NON-ZERO RETURN-CODE FROM QSCCALC" TO
070900             ABEND-REASON
071000         GO TO 1000-ABEND-RTN.
071100     MOVE QSC-ERROR-RATE TO PA-ERROR-RATE.
071200     MOVE QSC-QSCORE     TO PA-QSCORE.
071300
071400     MOVE WS-SAMPLE-ALIAS  TO PA-SAMPLE-ALIAS.
071500     MOVE WS-CURR-LIBRARY  TO PA-LIBRARY.
071600     MOVE WS-CUR-CXT       TO PA-CONTEXT.
071700     MOVE WS-TRN-REF       TO PA-REF-BASE.
071800     MOVE WS-TRN-ALT       TO PA-ALT-BASE.
071900     MOVE WS-ARTIFACT-NAME TO PA-ARTIFACT-NAME.
072000
072100     WRITE PADETAIL-REC-DATA FROM WS-PADETAIL-REC.
072200     ADD 1 TO PADETAIL-RECS-WRITTEN.
072300 720-EXIT.
072400     EXIT.
072500
072600 730-TRACK-WORST.
072700*        02/14/04 MM 04-00071 - TRACK THE BAIT-BIAS ROW'S OWN
072800*        BB-QSCORE ALONGSIDE THE PRE-ADAPTER PA-QSCORE - THE TWO
072900*        FILES ROLL UP SEPARATELY, THEY ARE NOT THE SAME NUMBER.
073000     EVALUATE WS-VARIANT-SW
073100         WHEN "F"
073200             IF PA-QSCORE < WS-WORST-CXT-Q
073300                 MOVE PA-QSCORE TO WS-WORST-CXT-Q
073400                 MOVE WS-CUR-CXT TO WS-WORST-CXT
073500             END-IF
073600             IF BB-QSCORE < WS-BB-WORST-CXT-Q
073700                 MOVE BB-QSCORE TO WS-BB-WORST-CXT-Q
073800                 MOVE WS-CUR-CXT TO WS-BB-WORST-CXT
073900             END-IF
074000         WHEN "L"
074100             IF PA-QSCORE < WS-WORST-PRE-Q
074200                 MOVE PA-QSCORE TO WS-WORST-PRE-Q
074300                 MOVE WS-CUR-CXT TO WS-WORST-PRE-CXT
074400             END-IF
074500             IF BB-QSCORE < WS-BB-WORST-PRE-Q
074600                 MOVE BB-QSCORE TO WS-BB-WORST-PRE-Q
074700                 MOVE WS-CUR-CXT TO WS-BB-WORST-PRE-CXT
074800             END-IF
074900         WHEN "T"
075000             IF PA-QSCORE < WS-WORST-POST-Q
075100                 MOVE PA-QSCORE TO WS-WORST-POST-Q
075200                 MOVE WS-CUR-CXT TO WS-WORST-POST-CXT
075300             END-IF
075400             IF BB-QSCORE < WS-BB-WORST-POST-Q
075500                 MOVE BB-QSCORE TO WS-BB-WORST-POST-Q
075600                 MOVE WS-CUR-CXT TO WS-BB-WORST-POST-CXT
075700             END-IF
075800         WHEN "Z"
075900             ADD 1 TO WS-ZERO-ROW-CT
076000             MOVE PA-QSCORE TO WS-TOTAL-QSCORE
076100             MOVE BB-QSCORE TO WS-BB-TOTAL-QSCORE
076200     END-EVALUATE.
076300 730-EXIT.
076400     EXIT.
076500
076600 740-BUILD-BAITBIAS-DETAIL.
076700     MOVE "740-BUILD-BAITBIAS-DETAIL" TO PARA-NAME.
076800     COMPUTE BB-FWD-CXT-REF-BASES = WS-4C-R1-POS(1) + WS-4C-R1-NEG(1)
076900                                   + WS-4C-R2-POS(1) + WS-4C-R2-NEG(1).
077000     COMPUTE BB-FWD-CXT-ALT-BASES = WS-4C-R1-POS(2) + WS-4C-R1-NEG(2)
077100                                   + WS-4C-R2-POS(2) + WS-4C-R2-NEG(2).
077200     COMPUTE BB-REV-CXT-REF-BASES = WS-4C-R1-POS(3) + WS-4C-R1-NEG(3)
077300                                   + WS-4C-R2-POS(3) + WS-4C-R2-NEG(3).
077400     COMPUTE BB-REV-CXT-ALT-BASES = WS-4C-R1-POS(4) + WS-4C-R1-NEG(4)
077500                                   + WS-4C-R2-POS(4) + WS-4C-R2-NEG(4).
077600
077700     MOVE BB-FWD-CXT-REF-BASES TO QSC-REF-BASES.
077800     MOVE BB-FWD-CXT-ALT-BASES TO QSC-ALT-BASES.
077900     CALL 'QSCCALC' USING QSC-CALC-REC, CALC-CALL-RET-CODE.
078000     IF CALC-CALL-RET-CODE NOT = ZERO
078100         MOVE "** NON-ZERO RETURN-CODE FROM QSCCALC" TO
078200             ABEND-REASON
078300         GO TO 1000-ABEND-RTN.
078400     MOVE QSC-ERROR-RATE TO BB-ERROR-RATE.
078500     MOVE QSC-QSCORE     TO BB-QSCORE.
078600
078700     MOVE WS-SAMPLE-ALIAS  TO BB-SAMPLE-ALIAS.
078800     MOVE WS-CURR-LIBRARY  TO BB-LIBRARY.
078900     MOVE WS-CUR-CXT       TO BB-CONTEXT.
079000     MOVE WS-TRN-REF       TO BB-REF-BASE.
079100     MOVE WS-TRN-ALT       TO BB-ALT-BASE.
079200     MOVE WS-ARTIFACT-NAME TO BB-ARTIFACT-NAME.
079300
079400     WRITE BBDETAIL-REC-DATA FROM WS-BBDETAIL-REC.
079500     ADD 1 TO BBDETAIL-RECS-WRITTEN.
079600 740-EXIT.
079700     EXIT.
079800
079900 760-ARTIFACT-NAME.
080000     MOVE "760-ARTIFACT-NAME" TO PARA-NAME.
080100     EVALUATE TRUE
080200         WHEN WS-TRN-REF = "C" AND WS-TRN-ALT = "A"
080300             MOVE "OxoG" TO WS-ARTIFACT-NAME
080400         WHEN WS-TRN-REF = "G" AND WS-TRN-ALT = "T"
080500             MOVE "OxoG" TO WS-ARTIFACT-NAME
080600         WHEN WS-TRN-REF = "C" AND WS-TRN-ALT = "T"
080700             MOVE "Deamination" TO WS-ARTIFACT-NAME
080800         WHEN WS-TRN-REF = "G" AND WS-TRN-ALT = "A"
080900             MOVE "Deamination" TO WS-ARTIFACT-NAME
081000         WHEN OTHER
081100             MOVE SPACES TO WS-ARTIFACT-NAME
081200             STRING WS-TRN-REF DELIMITED BY SIZE
081300                    "_to_"     DELIMITED BY SIZE
081400                    WS-TRN-ALT DELIMITED BY SIZE
081500                 INTO WS-ARTIFACT-NAME
081600     END-EVALUATE.
081700 760-EXIT.
081800     EXIT.
081900
082000 780-BUILD-SUMMARY-ROW.
082100     MOVE "780-BUILD-SUMMARY-ROW" TO PARA-NAME.
082200     IF WS-ZERO-ROW-CT NOT = 1
082300         MOVE "** ZERO-CONTEXT ROW COUNT NOT EQUAL TO ONE" TO
082400             ABEND-REASON
082500         MOVE WS-ZERO-ROW-CT TO ACTUAL-VAL
082600         MOVE 1 TO EXPECTED-VAL
082700         GO TO 1000-ABEND-RTN.
082800
082900     MOVE WS-SAMPLE-ALIAS   TO PS-SAMPLE-ALIAS.
083000     MOVE WS-SAMPLE-ALIAS   TO BS-SAMPLE-ALIAS.
083100     MOVE WS-CURR-LIBRARY   TO PS-LIBRARY.
083200     MOVE WS-CURR-LIBRARY   TO BS-LIBRARY.
083300     MOVE WS-TRN-REF        TO PS-REF-BASE.
083400     MOVE WS-TRN-REF        TO BS-REF-BASE.
083500     MOVE WS-TRN-ALT        TO PS-ALT-BASE.
083600     MOVE WS-TRN-ALT        TO BS-ALT-BASE.
083700     MOVE WS-ARTIFACT-NAME  TO PS-ARTIFACT-NAME.
083800     MOVE WS-ARTIFACT-NAME  TO BS-ARTIFACT-NAME.
083900     MOVE WS-TOTAL-QSCORE   TO PS-TOTAL-QSCORE.
084000*        02/14/04 MM 04-00071 - BS-* COLUMNS NOW COME FROM THE
084100*        BAIT-BIAS ROLLUP FIELDS, NOT THE PRE-ADAPTER ONES.
084200     MOVE WS-BB-TOTAL-QSCORE    TO BS-TOTAL-QSCORE.
084300     MOVE WS-WORST-CXT      TO PS-WORST-CXT.
084400     MOVE WS-BB-WORST-CXT       TO BS-WORST-CXT.
084500     MOVE WS-WORST-CXT-Q    TO PS-WORST-CXT-QSCORE.
084600     MOVE WS-BB-WORST-CXT-Q     TO BS-WORST-CXT-QSCORE.
084700     MOVE WS-WORST-PRE-CXT  TO PS-WORST-PRE-CXT.
084800     MOVE WS-BB-WORST-PRE-CXT   TO BS-WORST-PRE-CXT.
084900     MOVE WS-WORST-PRE-Q    TO PS-WORST-PRE-CXT-QSCORE.
085000     MOVE WS-BB-WORST-PRE-Q     TO BS-WORST-PRE-CXT-QSCORE.
085100     MOVE WS-WORST-POST-CXT TO PS-WORST-POST-CXT.
085200     MOVE WS-BB-WORST-POST-CXT  TO BS-WORST-POST-CXT.
085300     MOVE WS-WORST-POST-Q   TO PS-WORST-POST-CXT-QSCR.
085400     MOVE WS-BB-WORST-POST-Q    TO BS-WORST-POST-CXT-QSCR.
085500
085600     WRITE PASUMRY-REC-DATA FROM WS-PASUMRY-REC.
085700     WRITE BBSUMRY-REC-DATA FROM WS-BBSUMRY-REC.
085800     ADD 1 TO PASUMRY-RECS-WRITTEN.
085900     ADD 1 TO BBSUMRY-RECS-WRITTEN.
086000 780-EXIT.
086100     EXIT.
086200
086300 770-COMPLEMENT-BASE.
086400     EVALUATE WS-CMP-BASE-IN
086500         WHEN "A"  MOVE "T" TO WS-CMP-BASE-OUT
086600         WHEN "T"  MOVE "A" TO WS-CMP-BASE-OUT
086700         WHEN "C"  MOVE "G" TO WS-CMP-BASE-OUT
086800         WHEN "G"  MOVE "C" TO WS-CMP-BASE-OUT
086900         WHEN OTHER
087000             MOVE WS-CMP-BASE-IN TO WS-CMP-BASE-OUT
087100     END-EVALUATE.
087200 770-EXIT.
087300     EXIT.
087400
087500 800-OPEN-FILES.
087600     MOVE "800-OPEN-FILES" TO PARA-NAME.
087700     OPEN INPUT OXIBASE-FILE.
087800     OPEN OUTPUT PADETAIL-FILE, PASUMRY-FILE,
087900                 BBDETAIL-FILE, BBSUMRY-FILE, SYSOUT.
088000 800-EXIT.
088100     EXIT.
088200
088300 850-CLOSE-FILES.
088400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
088500     CLOSE OXIBASE-FILE,
088600           PADETAIL-FILE, PASUMRY-FILE,
088700           BBDETAIL-FILE, BBSUMRY-FILE, SYSOUT.
088800 850-EXIT.
088900     EXIT.
089000
089100 900-READ-OXIBASE.
089200     MOVE "900-READ-OXIBASE" TO PARA-NAME.
089300     READ OXIBASE-FILE INTO OXI-BASE-CALL-REC
089400         AT END MOVE "N" TO MORE-DATA-SW
089500         GO TO 900-EXIT
089600     END-READ.
089700     ADD 1 TO RECORDS-READ.
089800 900-EXIT.
089900     EXIT.
090000
090100 999-CLEANUP.
090200     MOVE "999-CLEANUP" TO PARA-NAME.
090300     PERFORM 600-LIBRARY-BREAK THRU 600-EXIT.
090400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
090500
090600     DISPLAY "** RECORDS READ **".
090700     DISPLAY RECORDS-READ.
090800     DISPLAY "** PRE-ADAPT DETAIL ROWS WRITTEN **".
090900     DISPLAY PADETAIL-RECS-WRITTEN.
091000     DISPLAY "** PRE-ADAPT SUMMARY ROWS WRITTEN **".
091100     DISPLAY PASUMRY-RECS-WRITTEN.
091200     DISPLAY "** BAIT-BIAS DETAIL ROWS WRITTEN **".
091300     DISPLAY BBDETAIL-RECS-WRITTEN.
091400     DISPLAY "** BAIT-BIAS SUMMARY ROWS WRITTEN **".
091500     DISPLAY BBSUMRY-RECS-WRITTEN.
091600
091700     DISPLAY "******** NORMAL END OF JOB OXACOUNT ********".
091800 999-EXIT.
091900     EXIT.
092000
092100 1000-ABEND-RTN.
092200     WRITE SYSOUT-REC FROM ABEND-REC.
092300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
092400     DISPLAY "*** ABNORMAL END OF JOB-OXACOUNT ***" UPON CONSOLE.
092500     DIVIDE ZERO-VAL INTO ONE-VAL.
