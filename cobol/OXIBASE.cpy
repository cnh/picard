000100******************************************************************
000200* OXIBASE  -  INCOMING BASE-CALL DETAIL FOR THE OXIDATION-       *
000300*             ARTIFACT COUNTING RUN.  ONE ROW PER ACCEPTED       *
000400*             ALIGNED BASE - QUALITY/MAPPING/DUPLICATE/DBSNP     *
000500*             SCREENING IS ALL DONE UPSTREAM OF THIS JOB.        *
000600*             RECORDS MUST ARRIVE SORTED BY OXI-LIBRARY.         *
000700******************************************************************
000800 01  OXI-BASE-CALL-REC.
000900     05  OXI-LIBRARY             PIC X(30).
001000     05  OXI-CONTEXT             PIC X(03).
001100     05  OXI-REF-BASE            PIC X(01).
001200     05  OXI-CALLED-BASE         PIC X(01).
001300     05  OXI-READ-TWO-SW         PIC X(01).
001400         88  OXI-IS-READ-TWO         VALUE "Y".
001500         88  OXI-IS-READ-ONE         VALUE "N".
001600     05  OXI-NEG-STRAND-SW       PIC X(01).
001700         88  OXI-IS-NEG-STRAND       VALUE "Y".
001800         88  OXI-IS-POS-STRAND       VALUE "N".
001900     05  OXI-BASE-QUALITY        PIC 9(03).
002000     05  FILLER                  PIC X(03).
