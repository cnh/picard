000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RCOMPLMT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/89.
000700 DATE-COMPILED. 03/11/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*        RETURNS THE REVERSE-COMPLEMENT OF A 3-BYTE REFERENCE
001400*        CONTEXT STRING FOR THE OXIDATION-ARTIFACT COUNTING JOBS.
001500*        BASES ARE SWAPPED END FOR END AND EACH ONE IS
001600*        COMPLEMENTED (A<->T, C<->G); THE PAD CHARACTER "N" USED
001700*        FOR THE HALF- AND ZERO-CONTEXT ROWS COMPLEMENTS TO
001800*        ITSELF.  CALLED ONCE PER LOOKUP FROM OXACOUNT AND
001900*        OXGCONV RATHER THAN CODING THE SWAP TWICE.
002000*
002100******************************************************************
002200*    DATE      BY    REQUEST    DESCRIPTION                      *
002300*    --------  ----  ---------  -------------------------------- *
002400*    03/11/89  JS    88-04412   ORIGINAL CODING                  *
002500*    09/30/98  TGD   89-01107   Y2K REVIEW - NO DATE FIELDS HERE,*
002600*                               NO CHANGE REQUIRED               *
002700*    06/14/02  AK    91-07733   ADDED THE "N" PAD-CHAR RULE FOR  *
002800*                               HALF/ZERO CONTEXT ROWS           *
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100 WORKING-STORAGE SECTION.
004200 01  MISC-FIELDS.
004300     05  WS-SUB               PIC S9(4) COMP.
004400     05  WS-OUT-SUB           PIC S9(4) COMP.
004500     05  WS-ONE-BASE          PIC X(01).
004600     05  WS-COMP-BASE         PIC X(01).
004700     05  FILLER               PIC X(05).
004800
004900* REDEFINES lets us step through the 3-byte context one base at
005000* a time without an OCCURS clause on the LINKAGE item itself.
005100 01  WS-CONTEXT-WORK-AREA.
005200     05  WS-CONTEXT-IN        PIC X(03).
005300     05  WS-CONTEXT-IN-R  REDEFINES WS-CONTEXT-IN.
005400         10  WS-IN-BASE       OCCURS 3 TIMES PIC X(01).
005500     05  WS-CONTEXT-OUT       PIC X(03).
005600     05  WS-CONTEXT-OUT-R REDEFINES WS-CONTEXT-OUT.
005700         10  WS-OUT-BASE      OCCURS 3 TIMES PIC X(01).
005800     05  FILLER               PIC X(05).
005900
006000 LINKAGE SECTION.
006100 01  LK-CONTEXT-IN             PIC X(03).
006200 01  LK-CONTEXT-IN-R  REDEFINES LK-CONTEXT-IN.
006300     05  LK-IN-BASE            OCCURS 3 TIMES PIC X(01).
006400 01  LK-CONTEXT-OUT            PIC X(03).
006500
006600 PROCEDURE DIVISION USING LK-CONTEXT-IN, LK-CONTEXT-OUT.
006700 000-HOUSEKEEPING.
006800     MOVE LK-CONTEXT-IN TO WS-CONTEXT-IN.
006900     MOVE SPACES TO WS-CONTEXT-OUT.
007000
007100 100-COMPLEMENT-AND-REVERSE.
007200*        WALK THE INPUT LEFT TO RIGHT, DROP EACH COMPLEMENTED
007300*        BASE INTO THE MIRRORED SLOT ON THE WAY OUT.
007400     PERFORM 200-COMPLEMENT-ONE-BASE
007500         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 3.
007600
007700     MOVE WS-CONTEXT-OUT TO LK-CONTEXT-OUT.
007800     GOBACK.
007900
008000 200-COMPLEMENT-ONE-BASE.
008100     MOVE WS-IN-BASE(WS-SUB) TO WS-ONE-BASE.
008200     EVALUATE WS-ONE-BASE
008300         WHEN "A"  MOVE "T" TO WS-COMP-BASE
008400         WHEN "T"  MOVE "A" TO WS-COMP-BASE
008500         WHEN "C"  MOVE "G" TO WS-COMP-BASE
008600         WHEN "G"  MOVE "C" TO WS-COMP-BASE
008700         WHEN "N"  MOVE "N" TO WS-COMP-BASE
008800         WHEN OTHER
008900             MOVE WS-ONE-BASE TO WS-COMP-BASE
009000     END-EVALUATE.
009100
009200     COMPUTE WS-OUT-SUB = 4 - WS-SUB.
009300     MOVE WS-COMP-BASE TO WS-OUT-BASE(WS-OUT-SUB).
